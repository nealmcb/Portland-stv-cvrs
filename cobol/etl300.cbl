000100*================================================================
000110* ETL300 - LOAD STEP OF THE BATCH EXTRACT/TRANSFORM/LOAD SUITE.
000120* READS THE TRANSFORM WORK FILE XFMFILE1, WRITES EACH DETAIL TO
000130* THE FINAL LOAD FILE LOADFIL1, ACCUMULATES THE RUN'S CONTROL
000140* TOTALS, WRITES A SINGLE TRAILER RECORD TO LOADFIL1 AT END OF
000150* FILE, AND PRINTS A SUMMARY CONTROL REPORT FOR RECONCILIATION.
000160*
000170* THIS IS STEP 30, THE LAST STEP OF THE NIGHTLY CYCLE - SEE RUN
000180* BOOK SEC 4.  LOADFIL1 IS PICKED UP BY THE DOWNSTREAM TAPE JOB
000190* IMMEDIATELY AFTER THIS STEP ENDS WITH A ZERO RETURN CODE; A
000200* NONZERO RETURN CODE HERE MUST HOLD THE TAPE JOB.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     ETL300.
000240 AUTHOR.         R. N. HALVORSEN.
000250 INSTALLATION.   CENTRAL DATA PROCESSING CENTER.
000260 DATE-WRITTEN.   04/10/1987.
000270 DATE-COMPILED.
000280 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000290*----------------------------------------------------------------
000300* CHANGE LOG
000310* ----------
000320* DATE       BY   TICKET   DESCRIPTION
000330* 04/10/87   RNH  ------   ORIGINAL CODING.  STEP 30 OF THE
000340*                          NIGHTLY CYCLE - SEE RUN BOOK SEC 4.
000350*                          LAST STEP BEFORE THE LOAD FILE IS
000360*                          HANDED TO THE DOWNSTREAM TAPE JOB.
000370* 11/14/91   DKM  CR-0903  ADDED AMOUNT CONTROL TOTAL TO THE
000380*                          SUMMARY REPORT TO MATCH THE NEW
000390*                          REJECT-COUNT ADDED TO ETL100 THIS
000400*                          SAME CYCLE.
000410* 05/19/03   DKM  CR-4471  WRITE A TRAILER RECORD TO LOADFIL1
000420*                          ITSELF (SEE ETLTGT01) SO DOWNSTREAM
000430*                          RECONCILIATION NO LONGER HAS TO PULL
000440*                          THE SYSOUT LISTING TO TIE OUT A LOAD.
000450* 01/08/99   TLO  Y2K-014  NO DATE LOGIC OF OUR OWN HERE - RUN
000460*                          DATE COMES FROM ETLDATE.  NOTE THIS
000470*                          ENTRY IS OUT OF DATE ORDER BECAUSE THE
000480*                          05/19/03 FIX WAS PUT IN THE DECK
000490*                          AHEAD OF IT BY MISTAKE AND NEVER
000500*                          RESEQUENCED - LEFT AS FOUND.
000510* 05/04/17   TLO  CR-4890  REVIEWED FOR THE ANNUAL FILE-STANDARDS
000520*                          AUDIT.  NO CHANGE REQUIRED.
000530* 03/11/09   RNH  CR-6104  RENUMBERED EVERY PARAGRAPH IN THIS
000540*                          SUITE WITH A LEADING NNNN- SEQUENCE
000550*                          PER THE SHOP'S NEWLY ADOPTED NUMBERED-
000560*                          PARAGRAPH STANDARD (MEMO DP-114).
000570*                          NO LOGIC CHANGE - NAMES ONLY.
000580*----------------------------------------------------------------
000590* OPERATING NOTES
000600* ---------------
000610* THIS STEP IS THE ONE STEP IN THE SUITE WHERE A RERUN IS NOT AS
000620* SIMPLE AS RESUBMITTING - IF LOADFIL1 HAS ALREADY BEEN PICKED
000630* UP BY THE TAPE JOB, A RERUN PRODUCES A SECOND TRAILER RECORD
000640* WITH THE SAME BATCH-ID THAT RECONCILIATION WILL SEE TWICE.
000650* CHECK WITH OPERATIONS BEFORE RERUNNING THIS STEP ALONE.
000660*----------------------------------------------------------------
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.   IBM-SYSTEM.
000700 OBJECT-COMPUTER.   IBM-SYSTEM.
000710 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    TRANSFORM WORK FILE - ETL200'S OUTPUT, THIS STEP'S INPUT.
000750     SELECT XFMFILE1 ASSIGN EXTERNAL XFMFILE1
000760         ORGANIZATION IS RECORD SEQUENTIAL
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000790*    FINAL LOAD FILE - CR-4471 ADDED THE TRAILER RECORD TO THIS
000800*    SAME FILE; THE DETAIL RECORDS AND THE ONE TRAILER RECORD
000810*    SHARE THE RECORD LENGTH SO THE DOWNSTREAM TAPE JOB NEEDS NO
000820*    SPECIAL HANDLING FOR THE LAST RECORD.
000830     SELECT LOADFIL1 ASSIGN EXTERNAL LOADFIL1
000840         ORGANIZATION IS RECORD SEQUENTIAL
000850         ACCESS MODE IS SEQUENTIAL
000860         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000870*    SUMMARY CONTROL REPORT FOR THIS STEP.
000880     SELECT LOADRPT1 ASSIGN EXTERNAL LOADRPT1
000890         ORGANIZATION IS LINE SEQUENTIAL.
000900*eject
000910 DATA DIVISION.
000920 FILE SECTION.
000930*    SAME TRANSFORM-RECORD LAYOUT ETL200 WROTE ITS OUTPUT IN.
000940 FD  XFMFILE1
000950     RECORD CONTAINS 210 CHARACTERS.
000960     COPY "ETLSTD02.CPY".
000970*    TARGET LAYOUT - CARRIES EITHER A DETAIL RECORD OR, AT END
000980*    OF FILE, THE ONE TRAILER RECORD BUILT BY ETL300-TRAILER-
000990*    RTN BELOW.  SEE ETLTGT01.CPY FOR HOW THE TWO SHARE ONE
001000*    RECORD SHAPE.
001010 FD  LOADFIL1
001020     RECORD CONTAINS 210 CHARACTERS.
001030     COPY "ETLTGT01.CPY".
001040 FD  LOADRPT1
001050     RECORD CONTAINS 132 CHARACTERS.
001060 01  ETL300-PRINT-LINE         PIC X(132).
001070*eject
001080* NOTE THAT WRK-AMOUNT-CONTROL-TOT IS NOT RESET BY
001090* 9100-ETL-INIT-RTN - IT STARTS AT ZERO BECAUSE ETLWORK1'S OWN
001100* VALUE CLAUSE SETS IT, NOT BECAUSE ANY PARAGRAPH HERE CLEARS IT
001110* EXPLICITLY.
001120 WORKING-STORAGE SECTION.
001130*    READ/WRITE COUNTERS, RUN-DATE AND BATCH-ID FIELDS ARE ALL
001140*    DEFINED ONCE IN ETLWORK1 AND SHARED BY EVERY PROGRAM IN THE
001150*    SUITE, SAME AS IN ETL100 AND ETL200.
001160 COPY "ETLWORK1.CPY".
001170*    ONE EOF SWITCH - THIS STEP HAS ONLY ONE INPUT FILE, UNLIKE
001180*    ETL200 WHICH ALSO LOADS A CONTROL FILE.
001190* ETL300-NOT-EOF IS DECLARED FOR SYMMETRY WITH THE OTHER TWO
001200* MAIN PROGRAMS EVEN THOUGH THE LOAD LOOP BELOW TESTS
001210* ETL300-AT-EOF DIRECTLY RATHER THAN THE NEGATIVE CONDITION.
001220 01  ETL300-SWITCHES.
001230     05  ETL300-XFM-EOF        PIC X     VALUE 'N'.
001240         88  ETL300-AT-EOF          VALUE 'Y'.
001250         88  ETL300-NOT-EOF          VALUE 'N'.
001260*    CR-0903 - COUNTS RECORDS LOADED WITH A DEFAULTED TRANSLATE
001270*    CODE (SET BY ETL200 VIA ETLX-XLATE-DEFAULT) SO THIS STEP'S
001280*    REPORT SHOWS HOW MANY SUCH RECORDS ACTUALLY REACHED
001290*    LOADFIL1, NOT JUST HOW MANY ETL200 FLAGGED.
001300 01  ETL300-DEFAULT-COUNT      PIC 9(7) COMP VALUE 0.
001310*    FIVE-WAY REDEFINES ON ONE 132-BYTE PRINT BUFFER - HEADING,
001320*    A GENERIC COUNT LINE REUSED TWICE, THE AMOUNT TOTAL LINE,
001330*    AND THE TRAILER-CONFIRMATION LINE ADDED BY CR-4471.
001340 01  ETL300-RPT-AREA.
001350     05  ETL300-HDG-LINE1      PIC X(132) VALUE SPACES.
001360     05  ETL300-HDG-LINE2 REDEFINES ETL300-HDG-LINE1.
001370         10  FILLER            PIC X(10) VALUE SPACES.
001380         10  ETL300-HDG-TITLE  PIC X(40) VALUE
001390             'ETL300 - LOAD SUMMARY CONTROL REPORT'.
001400         10  FILLER            PIC X(82) VALUE SPACES.
001410     05  ETL300-DTL-LINE REDEFINES ETL300-HDG-LINE1.
001420         10  FILLER            PIC X(10) VALUE SPACES.
001430         10  ETL300-DTL-LABEL  PIC X(30).
001440         10  ETL300-DTL-COUNT  PIC ZZZ,ZZZ,ZZ9.
001450         10  FILLER            PIC X(83) VALUE SPACES.
001460     05  ETL300-TOT-LINE REDEFINES ETL300-HDG-LINE1.
001470         10  FILLER            PIC X(10) VALUE SPACES.
001480         10  ETL300-TOT-LABEL  PIC X(30) VALUE
001490             'AMOUNT CONTROL TOTAL LOADED'.
001500         10  ETL300-TOT-AMT    PIC Z,ZZZ,ZZZ,ZZ9.99-.
001510         10  FILLER            PIC X(74) VALUE SPACES.
001520*    CR-4471 - CONFIRMS ON THE PRINTED REPORT THAT A TRAILER WAS
001530*    IN FACT WRITTEN, AND FOR WHICH BATCH-ID, SINCE THE TRAILER
001540*    RECORD ITSELF IS ON LOADFIL1 AND NOT VISIBLE ON THIS SYSOUT.
001550     05  ETL300-TRL-LINE REDEFINES ETL300-HDG-LINE1.
001560         10  FILLER            PIC X(10) VALUE SPACES.
001570         10  ETL300-TRL-LABEL  PIC X(30) VALUE
001580             'TRAILER RECORD WRITTEN FOR BATCH'.
001590         10  ETL300-TRL-BATCH  PIC X(6).
001600         10  FILLER            PIC X(86) VALUE SPACES.
001610*eject
001620 PROCEDURE DIVISION.
001630*    TOP-LEVEL FLOW: INIT, OPEN, PRIME/LOOP OVER THE DETAIL
001640*    RECORDS, WRITE THE ONE TRAILER RECORD, REPORT, CLOSE.
001650 0100-ETL300-MAINLINE.
001660     PERFORM 9100-ETL-INIT-RTN.
001670     PERFORM 0200-ETL300-OPEN-RTN.
001680     PERFORM 0300-ETL300-READ-XFM-RTN
001690         THRU 0310-ETL300-READ-XFM-EXIT.
001700     PERFORM 0400-ETL300-LOAD-RTN UNTIL ETL300-AT-EOF.
001710*    CR-4471 - THE TRAILER IS WRITTEN ONCE, AFTER THE LAST
001720*    DETAIL RECORD, NEVER INTERLEAVED WITH DETAIL RECORDS.
001730     PERFORM 0500-ETL300-TRAILER-RTN.
001740     PERFORM 0600-ETL300-REPORT-RTN.
001750     PERFORM 0700-ETL300-CLOSE-RTN.
001760     STOP RUN.
001770*    OPEN THE INPUT FILE FIRST AND FATAL-CHECK IT BY ITSELF,
001780*    SAME PATTERN AS ETL100 AND ETL200.
001790 0200-ETL300-OPEN-RTN.
001800     OPEN INPUT XFMFILE1.
001810     IF WRK-FILE-STATUS-SAVE NOT = '00'
001820         MOVE 'XFMFILE1' TO WRK-FILE-NAME-SAVE
001830         PERFORM 9200-ETL-FATAL-RTN
001840     END-IF.
001850*    UNLIKE ETL100, THERE IS NO SEPARATE FATAL CHECK ON THE
001860*    OUTPUT OPEN HERE - SAME REASONING AS ETL200'S OPEN-RTN.
001870     OPEN OUTPUT LOADFIL1 LOADRPT1.
001880*    STANDARD READ-AHEAD PARAGRAPH, SAME SHAPE AS THE OTHER TWO
001890*    MAIN PROGRAMS IN THE SUITE.
001900 0300-ETL300-READ-XFM-RTN.
001910     READ XFMFILE1
001920         AT END
001930             SET ETL300-AT-EOF TO TRUE
001940             GO TO 0310-ETL300-READ-XFM-EXIT
001950     END-READ.
001960     IF WRK-FILE-STATUS-SAVE NOT = '00' AND NOT = '10'
001970         MOVE 'XFMFILE1' TO WRK-FILE-NAME-SAVE
001980         PERFORM 9200-ETL-FATAL-RTN
001990     END-IF.
002000     ADD 1 TO WRK-READ-COUNT.
002010 0310-ETL300-READ-XFM-EXIT.
002020     EXIT.
002030*    ONE PASS OF THE LOAD LOOP - MOVE EVERY TRANSFORM FIELD TO
002040*    THE TARGET RECORD, FLAG A DEFAULTED TRANSLATE IF ONE CAME
002050*    THROUGH, ACCUMULATE THE CONTROL TOTALS, AND WRITE.
002060 0400-ETL300-LOAD-RTN.
002070*    FIELD-FOR-FIELD MOVE FROM THE TRANSFORM LAYOUT TO THE
002080*    TARGET LAYOUT - THE TWO ARE CLOSE IN SHAPE BUT NOT
002090*    IDENTICAL, SO THIS IS NOT A STRAIGHT GROUP MOVE EITHER.
002100     MOVE SPACES        TO ETL-TARGET-RECORD.
002110     MOVE ETLX-REC-TYPE  TO ETLT-REC-TYPE.
002120     MOVE ETLX-BATCH-ID  TO ETLT-BATCH-ID.
002130     MOVE ETLX-CONV-DATE TO ETLT-CONV-DATE.
002140     MOVE ETLX-SOURCE-SYS     TO ETLT-SOURCE-SYS.
002150     MOVE ETLX-KEY-PRIMARY    TO ETLT-KEY-PRIMARY.
002160     MOVE ETLX-KEY-SECONDARY  TO ETLT-KEY-SECONDARY.
002170     MOVE ETLX-AMOUNT-FIELD   TO ETLT-AMOUNT-FIELD.
002180     MOVE ETLX-QUANTITY-FIELD TO ETLT-QUANTITY-FIELD.
002190     MOVE ETLX-STATUS-IND     TO ETLT-STATUS-IND.
002200     MOVE ETLX-CODE-TO        TO ETLT-CODE-TO.
002210     MOVE ETLX-SOURCE-NARR    TO ETLT-SOURCE-NARR.
002220*        CR-0903 - A DEFAULTED TRANSLATE FROM ETL200 STILL LOADS
002230*        HERE; IT IS ONLY COUNTED, NEVER REJECTED, SINCE BY THE
002240*        TIME A RECORD REACHES THIS STEP THE DECISION TO ACCEPT
002250*        IT HAS ALREADY BEEN MADE UPSTREAM.
002260     IF ETLX-XLATE-DEFAULT
002270         ADD 1 TO ETL300-DEFAULT-COUNT
002280     END-IF.
002290*        AMOUNT CONTROL TOTAL AND WRITE COUNT BOTH ACCUMULATE
002300*        ON EVERY DETAIL RECORD REGARDLESS OF THE DEFAULT FLAG
002310*        JUST CHECKED ABOVE.
002320     ADD ETLT-AMOUNT-FIELD TO WRK-AMOUNT-CONTROL-TOT.
002330     ADD 1 TO WRK-WRITE-COUNT.
002340     WRITE ETL-TARGET-RECORD.
002350     PERFORM 0300-ETL300-READ-XFM-RTN
002360         THRU 0310-ETL300-READ-XFM-EXIT.
002370*    CR-4471 - BUILDS THE SINGLE TRAILER RECORD FROM THE RUN
002380*    TOTALS ACCUMULATED ABOVE AND WRITES IT AS THE LAST RECORD
002390*    ON LOADFIL1.  ETLT-TYPE-TRAILER IS THE ONLY THING THAT
002400*    DISTINGUISHES THIS RECORD FROM A DETAIL RECORD ON THE FILE.
002410 0500-ETL300-TRAILER-RTN.
002420     MOVE SPACES              TO ETL-TARGET-RECORD.
002430     SET ETLT-TYPE-TRAILER    TO TRUE.
002440*    RUN DATE COMES FROM 9100-ETL-INIT-RTN, NOT FROM THE RECORD'S
002450*    OWN CYCLE DATE - THE TRAILER RECORDS WHEN THIS STEP RAN,
002460*    NOT WHICH CYCLE THE DATA BELONGS TO.
002470     MOVE WRK-RUN-DATE-CCYYMMDD TO ETLT-TRLR-RUN-DATE.
002480     MOVE WRK-BATCH-ID        TO ETLT-TRLR-BATCH-ID.
002490     MOVE WRK-WRITE-COUNT     TO ETLT-TRLR-REC-COUNT.
002500     MOVE WRK-AMOUNT-CONTROL-TOT TO ETLT-TRLR-AMT-TOTAL.
002510     WRITE ETL-TARGET-RECORD.
002520*    FIVE-LINE SUMMARY REPORT - HEADING, READ COUNT, WRITE
002530*    COUNT, DEFAULTED-TRANSLATE COUNT, AMOUNT TOTAL, AND THE
002540*    TRAILER CONFIRMATION LINE.
002550 0600-ETL300-REPORT-RTN.
002560     MOVE SPACES           TO ETL300-HDG-LINE1.
002570     MOVE ETL300-HDG-LINE1 TO ETL300-PRINT-LINE.
002580     WRITE ETL300-PRINT-LINE BEFORE ADVANCING PAGE.
002590*    READ COUNT - SHOULD ALWAYS EQUAL ETL200'S WRITE COUNT FROM
002600*    ITS OWN REPORT; A MISMATCH MEANS XFMFILE1 WAS TAMPERED
002610*    WITH BETWEEN THE TWO STEPS.
002620     MOVE SPACES           TO ETL300-DTL-LINE.
002630     MOVE 'RECORDS READ FROM XFMFILE1' TO ETL300-DTL-LABEL.
002640     MOVE WRK-READ-COUNT   TO ETL300-DTL-COUNT.
002650     MOVE ETL300-DTL-LINE  TO ETL300-PRINT-LINE.
002660     WRITE ETL300-PRINT-LINE BEFORE ADVANCING 2 LINES.
002670*    WRITE COUNT HERE IS DETAIL RECORDS ONLY - THE TRAILER
002680*    RECORD WRITTEN BELOW IS DELIBERATELY NOT INCLUDED, SINCE
002690*    THIS COUNT IS ALSO WHAT GETS MOVED INTO THE TRAILER ITSELF.
002700     MOVE SPACES           TO ETL300-DTL-LINE.
002710     MOVE 'DETAIL RECORDS WRITTEN TO LOADFIL1' TO
002720         ETL300-DTL-LABEL.
002730     MOVE WRK-WRITE-COUNT  TO ETL300-DTL-COUNT.
002740     MOVE ETL300-DTL-LINE  TO ETL300-PRINT-LINE.
002750     WRITE ETL300-PRINT-LINE BEFORE ADVANCING 1 LINE.
002760*    SEE THE NOTE ON ETL300-DEFAULT-COUNT ABOVE - THIS IS HOW
002770*    MANY OF THE RECORDS JUST COUNTED CARRIED A DEFAULTED CODE.
002780     MOVE SPACES           TO ETL300-DTL-LINE.
002790     MOVE 'RECORDS LOADED WITH A DEFAULT XLATE' TO
002800         ETL300-DTL-LABEL.
002810     MOVE ETL300-DEFAULT-COUNT TO ETL300-DTL-COUNT.
002820     MOVE ETL300-DTL-LINE  TO ETL300-PRINT-LINE.
002830     WRITE ETL300-PRINT-LINE BEFORE ADVANCING 1 LINE.
002840     MOVE SPACES           TO ETL300-TOT-LINE.
002850     MOVE WRK-AMOUNT-CONTROL-TOT TO ETL300-TOT-AMT.
002860     MOVE ETL300-TOT-LINE  TO ETL300-PRINT-LINE.
002870     WRITE ETL300-PRINT-LINE BEFORE ADVANCING 2 LINES.
002880*    CR-4471 - LAST LINE ON THE REPORT, CONFIRMING THE TRAILER
002890*    RECORD WRITTEN IN 0500-ETL300-TRAILER-RTN ABOVE.
002900     MOVE SPACES           TO ETL300-TRL-LINE.
002910     MOVE WRK-BATCH-ID     TO ETL300-TRL-BATCH.
002920     MOVE ETL300-TRL-LINE  TO ETL300-PRINT-LINE.
002930     WRITE ETL300-PRINT-LINE BEFORE ADVANCING 1 LINE.
002940*    ALL THREE FILES CLOSE TOGETHER - LOADFIL1 IS NOT REOPENED
002950*    OR REREAD BY THIS STEP AFTER THE TRAILER IS WRITTEN.  THE
002960*    DOWNSTREAM TAPE JOB OPENS ITS OWN COPY ONLY AFTER THIS
002970*    STEP HAS ENDED WITH A ZERO RETURN CODE.
002980 0700-ETL300-CLOSE-RTN.
002990     CLOSE XFMFILE1 LOADFIL1 LOADRPT1.
003000*    9100-ETL-INIT-RTN / 9200-ETL-FATAL-RTN - MUST REMAIN THE
003010*    LAST TEXT IN THE PROGRAM, SAME RULE AS IN ETL100 AND ETL200.
003020 COPY "ETLPROC1.CPY".
