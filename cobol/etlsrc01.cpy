000100*----------------------------------------------------------------
000110* ETLSRC01.CPY                                                    CR1003  
000120* SOURCE-RECORD LAYOUT - RAW INBOUND EXTRACT FILE (SRCFILE1).
000130* THIS IS THE RECORD AS RECEIVED FROM THE FEEDER SYSTEM, BEFORE
000140* ANY STRUCTURAL EDIT OR REFORMAT.  FIXED BLOCK, 200 BYTES.
000150* SEE ETL100 FOR THE STRUCTURAL EDIT THAT PRODUCES ETLSTD01.
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180* 1987-03-02 RNH ORIGINAL CODING
000190* 1993-08-20 DKM ADDED ETLS-SOURCE-NARR FOR AUDIT TRAIL
000200* 1999-01-08 TLO Y2K - ETLS-CYCLE-DATE REMAINS 2-DIGIT YEAR,
000210*                CENTURY WINDOW APPLIED IN ETL200, NOT HERE
000220*----------------------------------------------------------------
000230 01  ETL-SOURCE-RECORD.
000240     05  ETLS-BATCH-ID             PIC X(6).
000250     05  ETLS-CYCLE-DATE           PIC X(6).
000260     05  ETLS-CYCLE-DATE-R REDEFINES ETLS-CYCLE-DATE.
000270         10  ETLS-CYCLE-MM         PIC 9(2).
000280         10  ETLS-CYCLE-DD         PIC 9(2).
000290         10  ETLS-CYCLE-YY         PIC 9(2).
000300     05  ETLS-REC-TYPE             PIC X(2).
000310         88  ETLS-TYPE-DETAIL           VALUE '01'.
000320         88  ETLS-TYPE-ADJUST           VALUE '02'.
000330         88  ETLS-TYPE-VOID             VALUE '03'.
000340         88  ETLS-TYPE-VALID            VALUE '01' '02' '03'.
000350     05  ETLS-SOURCE-SYS           PIC X(4).
000360     05  ETLS-KEY-PRIMARY          PIC X(12).
000370     05  ETLS-KEY-SECONDARY        PIC X(12).
000380     05  ETLS-AMOUNT-FIELD         PIC S9(9)V99.
000390     05  ETLS-QUANTITY-FIELD       PIC S9(5).
000400     05  ETLS-STATUS-IND           PIC X.
000410         88  ETLS-STAT-ACTIVE           VALUE 'A'.
000420         88  ETLS-STAT-HOLD             VALUE 'H'.
000430         88  ETLS-STAT-CANCEL           VALUE 'C'.
000440     05  ETLS-CODE-FROM            PIC X(4).
000450     05  ETLS-SOURCE-NARR          PIC X(30).
000460     05  FILLER                    PIC X(107).
