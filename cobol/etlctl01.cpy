000100*----------------------------------------------------------------
000110* ETLCTL01.CPY                                                    CR1007  
000120* CONTROL/CODE-TRANSLATE RECORD - CTLFILE1.  ONE RECORD PER
000130* FROM-CODE KNOWN TO THE SUITE, PLUS ONE BATCH-HEADER RECORD
000140* (ETLC-REC-TYPE = 'H') CARRYING THE RUN DATE OVERRIDE.  READ
000150* ENTIRELY INTO THE ETL200 CODE TABLE AT START OF RUN.  60 BYTES.
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180* 1987-04-10 RNH ORIGINAL CODING
000190* 1994-02-21 DKM ADDED ETLC-EFF-DATE, DEFERRED CODE CHANGES
000200*----------------------------------------------------------------
000210 01  ETL-CONTROL-RECORD.
000220     05  ETLC-REC-TYPE             PIC X.
000230         88  ETLC-TYPE-HEADER           VALUE 'H'.
000240         88  ETLC-TYPE-XLATE            VALUE 'X'.
000250     05  ETLC-BATCH-ID             PIC X(6).
000260     05  ETLC-CODE-FROM            PIC X(4).
000270     05  ETLC-CODE-TO              PIC X(4).
000280     05  ETLC-EFF-DATE             PIC X(6).
000290     05  ETLC-EFF-DATE-R REDEFINES ETLC-EFF-DATE.
000300         10  ETLC-EFF-MM           PIC 9(2).
000310         10  ETLC-EFF-DD           PIC 9(2).
000320         10  ETLC-EFF-YY           PIC 9(2).
000330     05  FILLER                    PIC X(39).
