000100*================================================================
000110* ETL100 - EXTRACT STEP OF THE BATCH EXTRACT/TRANSFORM/LOAD
000120* SUITE.  READS THE RAW FEEDER RECORDS ON SRCFILE1, APPLIES THE
000130* STRUCTURAL EDIT (VALID RECORD TYPE, NON-BLANK KEYS), WRITES
000140* THE ACCEPTED RECORDS TO THE EXTRACT WORK FILE EXTFILE1, AND
000150* PRINTS A CONTROL REPORT OF READ/WRITTEN/REJECTED COUNTS.
000160*
000170* THIS IS STEP 10 OF THE NIGHTLY CYCLE - SEE RUN BOOK SEC 4 FOR
000180* THE FULL JOB STREAM.  ETL100 MUST COMPLETE WITH A ZERO RETURN
000190* CODE BEFORE ETL200 IS SUBMITTED; OPERATIONS DOES NOT CHAIN THE
000200* STEPS AUTOMATICALLY ON THIS BOX, SO WATCH THE SYSOUT.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     ETL100.
000240 AUTHOR.         R. N. HALVORSEN.
000250 INSTALLATION.   CENTRAL DATA PROCESSING CENTER.
000260 DATE-WRITTEN.   03/02/1987.
000270 DATE-COMPILED.
000280 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000290*----------------------------------------------------------------
000300* CHANGE LOG
000310* ----------
000320* DATE       BY   TICKET   DESCRIPTION
000330* 03/02/87   RNH  ------   ORIGINAL CODING.  STEP 10 OF THE
000340*                          NIGHTLY CYCLE - SEE RUN BOOK SEC 4.
000350* 08/20/91   DKM  CR-0881  ADDED ETLS-TYPE-VALID EDIT; RECORDS
000360*                          WITH AN UNKNOWN TYPE CODE WERE BEING
000370*                          PASSED THROUGH TO EXTFILE1 AND BLOWING
000380*                          UP ETL200 DOWNSTREAM.  BEFORE THIS FIX
000390*                          OPERATIONS HAD TO RESTART THE WHOLE
000400*                          CYCLE FROM ETL100 EVERY TIME A FEEDER
000410*                          SENT A BAD TYPE CODE.
000420* 11/14/91   DKM  CR-0902  ADDED WRK-REJECT-COUNT TO THE CONTROL
000430*                          REPORT SO OPERATIONS CAN SEE REJECTS
000440*                          WITHOUT PULLING THE SYSOUT LISTING.
000450* 01/08/99   TLO  Y2K-014  NO DATE LOGIC OF OUR OWN HERE - RUN
000460*                          DATE NOW COMES FROM ETLDATE, SEE THAT
000470*                          PROGRAM'S OWN LOG FOR THE Y2K CHANGE.
000480* 08/13/14   RNH  CR-4120  CAPTURE CYCLE-ID OVERRIDE FROM JCL
000490*                          PARM= SO OPERATIONS CAN RERUN A SINGLE
000500*                          CYCLE WITHOUT A SPECIAL-FORM JOB CARD.
000510*                          IF THE PARM IS OMITTED THE BATCH-ID
000520*                          DEFAULTS THROUGH 9100-ETL-INIT-RTN AS
000530*                          IT ALWAYS HAS.
000540* 05/04/17   TLO  CR-4890  REVIEWED FOR THE ANNUAL FILE-STANDARDS
000550*                          AUDIT.  NO CHANGE REQUIRED - EDIT IN
000560*                          0400-ETL100-EDIT-WRITE-RTN ALREADY
000570*                          MATCHES THE CURRENT STANDARD.  NOTING
000580*                          THE REVIEW HERE SO THE NEXT AUDITOR CAN
000590*                          SEE IT WAS LOOKED AT, NOT SKIPPED.
000600* 03/11/09   RNH  CR-6104  RENUMBERED EVERY PARAGRAPH IN THIS
000610*                          SUITE WITH A LEADING NNNN- SEQUENCE
000620*                          PER THE SHOP'S NEWLY ADOPTED NUMBERED-
000630*                          PARAGRAPH STANDARD (MEMO DP-114).  THE
000640*                          SHARED ETL-INIT-RTN/ETL-FATAL-RTN IN
000650*                          ETLPROC1 PICKED UP THE 9100-/9200-
000660*                          RANGE RESERVED FOR COMMON ROUTINES.
000670*                          NO LOGIC CHANGE - NAMES ONLY.
000680*----------------------------------------------------------------
000690* OPERATING NOTES
000700* ---------------
000710* THIS STEP IS RERUNNABLE - EXTFILE1 AND EXTRPT1 ARE BOTH OPENED
000720* OUTPUT (NOT EXTEND), SO A RERUN SIMPLY OVERLAYS WHATEVER A
000730* PRIOR, FAILED ATTEMPT LEFT BEHIND.  SRCFILE1 IS NEVER UPDATED
000740* OR CONSUMED DESTRUCTIVELY BY THIS STEP, SO THE FEEDER CAN BE
000750* RESUBMITTED AS MANY TIMES AS NEEDED WITHOUT INVOLVING THE
000760* SENDING SYSTEM.
000770*----------------------------------------------------------------
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.   IBM-SYSTEM.
000810 OBJECT-COMPUTER.   IBM-SYSTEM.
000820 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850*    RAW FEEDER FILE - ONE RECORD PER TRANSACTION AS RECEIVED,
000860*    BEFORE ANY EDIT.  SEE ETLSRC01.CPY FOR THE LAYOUT.
000870     SELECT SRCFILE1 ASSIGN EXTERNAL SRCFILE1
000880         ORGANIZATION IS RECORD SEQUENTIAL
000890         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000910*    EXTRACT WORK FILE - THIS STEP'S OUTPUT, ETL200'S INPUT.
000920     SELECT EXTFILE1 ASSIGN EXTERNAL EXTFILE1
000930         ORGANIZATION IS RECORD SEQUENTIAL
000940         ACCESS MODE IS SEQUENTIAL
000950         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000960*    CONTROL REPORT - READ/WRITTEN/REJECTED COUNTS FOR THIS RUN.
000970     SELECT EXTRPT1 ASSIGN EXTERNAL EXTRPT1
000980         ORGANIZATION IS LINE SEQUENTIAL.
000990*eject
001000 DATA DIVISION.
001010 FILE SECTION.
001020*    SRCFILE1 IS THE ONLY FILE ON THIS STEP THAT THE SUITE DOES
001030*    NOT CONTROL THE LAYOUT OF - IT IS WHATEVER THE FEEDER SYSTEM
001040*    SENDS.  ETLSRC01.CPY IS MAINTAINED TO MATCH THE FEEDER'S OWN
001050*    INTERFACE CONTROL DOCUMENT, NOT TO OUR OWN HOUSE STYLE.
001060 FD  SRCFILE1
001070     RECORD CONTAINS 200 CHARACTERS.
001080     COPY "ETLSRC01.CPY".
001090*    EXTFILE1 IS OUR OWN STANDARD WORK-FILE LAYOUT, SHARED BY
001100*    EVERY STEP IN THE SUITE FROM HERE ON - ETL200 READS THE SAME
001110*    COPYBOOK ON ITS INPUT SIDE.
001120 FD  EXTFILE1
001130     RECORD CONTAINS 206 CHARACTERS.
001140     COPY "ETLSTD01.CPY".
001150*    PLAIN LINE-SEQUENTIAL PRINT FILE - NO CARRIAGE-CONTROL BYTE
001160*    IN THE RECORD ITSELF, ADVANCING IS HANDLED BY THE WRITE
001170*    STATEMENT'S BEFORE ADVANCING CLAUSE BELOW.
001180 FD  EXTRPT1
001190     RECORD CONTAINS 132 CHARACTERS.
001200*    SINGLE PRINT-LINE BUFFER - THE REPORT'S HEADING, DETAIL AND
001210*    TOTAL LINES ARE ALL BUILT IN ETL100-RPT-AREA BELOW AND
001220*    MOVED HERE ONE LINE AT A TIME JUST BEFORE EACH WRITE.
001230 01  ETL100-PRINT-LINE         PIC X(132).
001240*eject
001250 WORKING-STORAGE SECTION.
001260*    RUN DATE, FILE STATUS, BATCH-ID AND THE READ/WRITE/REJECT
001270*    COUNTERS ARE ALL DEFINED ONCE IN ETLWORK1 AND SHARED BY
001280*    EVERY PROGRAM IN THE SUITE - SEE THAT COPYBOOK.
001290 COPY "ETLWORK1.CPY".
001300*    END-OF-FILE SWITCH FOR THE SRCFILE1 READ LOOP BELOW.
001310* ONLY ONE SWITCH IS NEEDED ON THIS STEP - A SINGLE INPUT FILE,
001320* READ STRAIGHT THROUGH, WITH NO RESTART CHECKPOINT LOGIC.
001330 01  ETL100-SWITCHES.
001340     05  ETL100-SRC-EOF        PIC X     VALUE 'N'.
001350         88  ETL100-AT-EOF          VALUE 'Y'.
001360         88  ETL100-NOT-EOF          VALUE 'N'.
001370*    ONE 132-BYTE PRINT AREA, OVERLAID THREE WAYS BY REDEFINES
001380*    SO THE HEADING, A GENERIC COUNT LINE, AND THE BATCH-ID
001390*    TOTAL LINE EACH GET THEIR OWN FIELD NAMES WITHOUT THREE
001400*    SEPARATE 132-BYTE BUFFERS.
001410 01  ETL100-RPT-AREA.
001420     05  ETL100-HDG-LINE1      PIC X(132) VALUE SPACES.
001430     05  ETL100-HDG-LINE2 REDEFINES ETL100-HDG-LINE1.
001440         10  FILLER            PIC X(10) VALUE SPACES.
001450         10  ETL100-HDG-TITLE  PIC X(40) VALUE
001460             'ETL100 - EXTRACT CONTROL REPORT'.
001470         10  ETL100-HDG-DATE   PIC X(10) VALUE SPACES.
001480         10  FILLER            PIC X(72) VALUE SPACES.
001490     05  ETL100-DTL-LINE REDEFINES ETL100-HDG-LINE1.
001500         10  FILLER            PIC X(10) VALUE SPACES.
001510         10  ETL100-DTL-LABEL  PIC X(30).
001520         10  ETL100-DTL-COUNT  PIC ZZZ,ZZZ,ZZ9.
001530         10  FILLER            PIC X(83) VALUE SPACES.
001540     05  ETL100-TOT-LINE REDEFINES ETL100-HDG-LINE1.
001550         10  FILLER            PIC X(10) VALUE SPACES.
001560         10  ETL100-TOT-LABEL  PIC X(30) VALUE
001570             'BATCH ID PROCESSED THIS CYCLE'.
001580         10  ETL100-TOT-BATCH  PIC X(6).
001590         10  FILLER            PIC X(86) VALUE SPACES.
001600 LINKAGE SECTION.
001610*    CR-4120 - OPTIONAL JCL PARM=.  WHEN THE CALLING STEP CARD
001620*    SUPPLIES A 6-CHARACTER CYCLE-ID THIS OVERRIDES THE BATCH-ID
001630*    9100-ETL-INIT-RTN WOULD OTHERWISE DEFAULT.  A ZERO PARM
001640*    LENGTH MEANS NO PARM WAS CODED ON THE STEP CARD.  OPERATIONS
001650*    USES THIS TO RERUN ONE PARTICULAR CYCLE OUT OF SEQUENCE
001660*    WITHOUT TOUCHING THE STANDING JOB CARD EVERY OTHER NIGHT.
001670 01  ETL100-PARM-AREA.
001680     05  ETL100-PARM-LTH       PIC 9(4) COMP.
001690     05  ETL100-PARM-CYCLE-ID  PIC X(6).
001700*eject
001710 PROCEDURE DIVISION USING ETL100-PARM-AREA.
001720*    TOP-LEVEL FLOW: INIT, OPEN, PRIME THE READ, EDIT/WRITE
001730*    EVERY RECORD UNTIL END OF FILE, PRINT THE CONTROL REPORT,
001740*    CLOSE, DONE.  THIS SHAPE IS THE SAME IN ETL200 AND ETL300.
001750 0100-ETL100-MAINLINE.
001760*    9100-ETL-INIT-RTN (COPIED IN FROM ETLPROC1 BELOW) SETS THE
001770*    RUN DATE AND DEFAULTS THE BATCH-ID BEFORE ANYTHING ELSE RUNS.
001780     PERFORM 9100-ETL-INIT-RTN.
001790*    CR-4120 - A SUPPLIED PARM OVERRIDES THAT DEFAULT.
001800     IF ETL100-PARM-LTH > 0
001810         MOVE ETL100-PARM-CYCLE-ID TO WRK-BATCH-ID
001820     END-IF.
001830     PERFORM 0200-ETL100-OPEN-RTN.
001840*    PRIMING READ - STANDARD READ-AHEAD SHAPE SO THE UNTIL TEST
001850*    BELOW NEVER PROCESSES AN EOF CONDITION AS IF IT WERE DATA.
001860     PERFORM 0300-ETL100-READ-SRC-RTN
001870         THRU 0310-ETL100-READ-SRC-EXIT.
001880     PERFORM 0400-ETL100-EDIT-WRITE-RTN UNTIL ETL100-AT-EOF.
001890     PERFORM 0500-ETL100-REPORT-RTN.
001900     PERFORM 0600-ETL100-CLOSE-RTN.
001910     STOP RUN.
001920*    OPEN THE FEEDER FILE FIRST AND FATAL-CHECK IT BY ITSELF -
001930*    A MISSING SRCFILE1 IS THE MOST COMMON OPEN FAILURE ON THIS
001940*    STEP AND DESERVES ITS OWN NARRATIVE RATHER THAN GETTING
001950*    LOST AMONG THREE FILES OPENED TOGETHER.
001960 0200-ETL100-OPEN-RTN.
001970     OPEN INPUT SRCFILE1.
001980     IF WRK-FILE-STATUS-SAVE NOT = '00'
001990         MOVE 'SRCFILE1' TO WRK-FILE-NAME-SAVE
002000         PERFORM 9200-ETL-FATAL-RTN
002010     END-IF.
002020     OPEN OUTPUT EXTFILE1 EXTRPT1.
002030*    STANDARD READ-AHEAD PARAGRAPH.  STATUS 10 (END OF FILE) IS
002040*    EXPECTED AND HANDLED VIA THE AT END CLAUSE; ANY OTHER NON-
002050*    ZERO STATUS IS A FATAL CONDITION 9200-ETL-FATAL-RTN REPORTS.
002060 0300-ETL100-READ-SRC-RTN.
002070     READ SRCFILE1
002080         AT END
002090             SET ETL100-AT-EOF TO TRUE
002100             GO TO 0310-ETL100-READ-SRC-EXIT
002110     END-READ.
002120     IF WRK-FILE-STATUS-SAVE NOT = '00' AND NOT = '10'
002130         MOVE 'SRCFILE1' TO WRK-FILE-NAME-SAVE
002140         PERFORM 9200-ETL-FATAL-RTN
002150     END-IF.
002160     ADD 1 TO WRK-READ-COUNT.
002170 0310-ETL100-READ-SRC-EXIT.
002180     EXIT.
002190*    CR-0881 - THE STRUCTURAL EDIT.  A RECORD PASSES ONLY IF ITS
002200*    TYPE CODE IS ONE OF THE THREE KNOWN VALUES (SEE ETLS-TYPE-
002210*    VALID IN ETLSRC01.CPY) AND ITS PRIMARY KEY IS NOT BLANK.
002220*    THIS IS DELIBERATELY THE ONLY EDIT ETL100 PERFORMS - NO
002230*    DOWNSTREAM VALIDATION BELONGS HERE, ONLY "IS THIS RECORD
002240*    SHAPED WELL ENOUGH TO MOVE FORWARD AT ALL".
002250 0400-ETL100-EDIT-WRITE-RTN.
002260     MOVE SPACES TO ETL-STANDARD-RECORD.
002270     IF ETLS-TYPE-VALID
002280         AND ETLS-KEY-PRIMARY NOT = SPACES
002290         MOVE 'P' TO ETLE-EDIT-IND
002300     ELSE
002310         MOVE 'F' TO ETLE-EDIT-IND
002320     END-IF.
002330*    PASSED RECORDS ARE GIVEN A SEQUENCE NUMBER (THE RUNNING
002340*    WRITE COUNT DOUBLES AS THE SEQUENCE) AND REFORMATTED INTO
002350*    THE STANDARD LAYOUT FOR EXTFILE1; FAILED RECORDS ARE
002360*    COUNTED AND DROPPED - NOTHING IS WRITTEN FOR THEM.
002370     IF ETLE-EDIT-PASSED
002380*        THE EXTRACT SEQUENCE NUMBER IS NOTHING MORE THAN THE
002390*        RUNNING WRITE COUNT AT THE MOMENT OF THE WRITE - IT IS
002400*        NOT THE FEEDER'S OWN RECORD NUMBER, WHICH THIS STEP
002410*        NEVER SEES.
002420         ADD 1 TO WRK-WRITE-COUNT
002430         MOVE WRK-WRITE-COUNT  TO ETLE-EXTRACT-SEQ
002440*        FIELD-FOR-FIELD MOVE FROM THE FEEDER LAYOUT TO OUR OWN
002450*        STANDARD LAYOUT.  KEPT AS SEPARATE MOVES RATHER THAN ONE
002460*        GROUP MOVE BECAUSE THE TWO RECORDS ARE NOT THE SAME
002470*        SHAPE AND WILL DRIFT FURTHER APART AS FEEDERS CHANGE.
002480         MOVE ETLS-BATCH-ID    TO ETLE-BATCH-ID
002490         MOVE ETLS-CYCLE-DATE  TO ETLE-CYCLE-DATE
002500         MOVE ETLS-REC-TYPE    TO ETLE-REC-TYPE
002510         MOVE ETLS-SOURCE-SYS  TO ETLE-SOURCE-SYS
002520         MOVE ETLS-KEY-PRIMARY TO ETLE-KEY-PRIMARY
002530         MOVE ETLS-KEY-SECONDARY TO ETLE-KEY-SECONDARY
002540         MOVE ETLS-AMOUNT-FIELD TO ETLE-AMOUNT-FIELD
002550         MOVE ETLS-QUANTITY-FIELD TO ETLE-QUANTITY-FIELD
002560         MOVE ETLS-STATUS-IND  TO ETLE-STATUS-IND
002570         MOVE ETLS-CODE-FROM   TO ETLE-CODE-FROM
002580         MOVE ETLS-SOURCE-NARR TO ETLE-SOURCE-NARR
002590         WRITE ETL-STANDARD-RECORD
002600     ELSE
002610*        NOTHING IS WRITTEN FOR A FAILED RECORD - THE REJECT
002620*        COUNT ON THE CONTROL REPORT IS THE ONLY TRACE OF IT.
002630         ADD 1 TO WRK-REJECT-COUNT
002640     END-IF.
002650     PERFORM 0300-ETL100-READ-SRC-RTN
002660         THRU 0310-ETL100-READ-SRC-EXIT.
002670*    CR-0902 - FOUR-LINE CONTROL REPORT: HEADING, THREE COUNT
002680*    LINES (READ/WRITTEN/REJECTED), AND THE BATCH-ID TOTAL LINE.
002690*    EACH LINE REUSES THE SAME 132-BYTE BUFFER VIA THE REDEFINES
002700*    IN ETL100-RPT-AREA - CLEAR, POPULATE, MOVE, WRITE, REPEAT.
002710 0500-ETL100-REPORT-RTN.
002720     MOVE SPACES           TO ETL100-HDG-LINE1.
002730     MOVE 'ETL100 - EXTRACT CONTROL REPORT' TO ETL100-HDG-TITLE.
002740     MOVE WRK-RUN-DATE-MMDDYY TO ETL100-HDG-DATE.
002750     MOVE ETL100-HDG-LINE1 TO ETL100-PRINT-LINE.
002760     WRITE ETL100-PRINT-LINE BEFORE ADVANCING PAGE.
002770     MOVE SPACES           TO ETL100-DTL-LINE.
002780     MOVE 'SOURCE RECORDS READ' TO ETL100-DTL-LABEL.
002790     MOVE WRK-READ-COUNT   TO ETL100-DTL-COUNT.
002800     MOVE ETL100-DTL-LINE  TO ETL100-PRINT-LINE.
002810     WRITE ETL100-PRINT-LINE BEFORE ADVANCING 2 LINES.
002820     MOVE SPACES           TO ETL100-DTL-LINE.
002830     MOVE 'EXTRACT RECORDS WRITTEN' TO ETL100-DTL-LABEL.
002840     MOVE WRK-WRITE-COUNT  TO ETL100-DTL-COUNT.
002850     MOVE ETL100-DTL-LINE  TO ETL100-PRINT-LINE.
002860     WRITE ETL100-PRINT-LINE BEFORE ADVANCING 1 LINE.
002870     MOVE SPACES           TO ETL100-DTL-LINE.
002880     MOVE 'RECORDS REJECTED - EDIT' TO ETL100-DTL-LABEL.
002890     MOVE WRK-REJECT-COUNT TO ETL100-DTL-COUNT.
002900     MOVE ETL100-DTL-LINE  TO ETL100-PRINT-LINE.
002910     WRITE ETL100-PRINT-LINE BEFORE ADVANCING 1 LINE.
002920     MOVE SPACES           TO ETL100-TOT-LINE.
002930     MOVE WRK-BATCH-ID     TO ETL100-TOT-BATCH.
002940     MOVE ETL100-TOT-LINE  TO ETL100-PRINT-LINE.
002950     WRITE ETL100-PRINT-LINE BEFORE ADVANCING 2 LINES.
002960*    SINGLE CLOSE STATEMENT FOR ALL THREE FILES - THE ORDER
002970*    DOES NOT MATTER HERE SINCE NONE OF THE THREE IS READ BACK
002980*    BY THIS STEP AFTER THE CLOSE.
002990 0600-ETL100-CLOSE-RTN.
003000     CLOSE SRCFILE1 EXTFILE1 EXTRPT1.
003010*    9100-ETL-INIT-RTN AND 9200-ETL-FATAL-RTN, SHARED BY EVERY
003020*    MAIN PROGRAM IN THE SUITE - SEE ETLPROC1.CPY FOR DETAIL.
003030*    THIS COPY STATEMENT MUST BE THE LAST TEXT IN THE PROGRAM;
003040*    PLACING ANYTHING AFTER IT WOULD FALL OUTSIDE THE PARAGRAPHS
003050*    9100-ETL-INIT-RTN AND 9200-ETL-FATAL-RTN DEFINE, WHICH GO
003060*    TO EXIT ON FALL-THROUGH RATHER THAN RETURNING CONTROL
003070*    EXPLICITLY.
003080 COPY "ETLPROC1.CPY".
