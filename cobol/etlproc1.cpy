000100*----------------------------------------------------------------
000110* ETLPROC1.CPY                                                    CR1002  
000120* COMMON PROCEDURE-DIVISION PARAGRAPHS - EXTRACT/TRANSFORM/LOAD
000130* SUITE.  "PERFORM 9100-ETL-INIT-RTN." IMMEDIATELY AFTER THE
000140* PROCEDURE DIVISION HEADER, THEN "COPY ETLPROC1." AS THE LAST
000150* TEXT IN THE PROGRAM, EXACTLY AS SHOWN IN ETL100/ETL200/ETL300.
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180* 1987-03-02 RNH ORIGINAL CODING
000190* 1996-06-09 RNH ADDED 9200-ETL-FATAL-RTN, COMMON ABEND CALL
000200* 2009-03-11 RNH CR-6104 RENUMBERED BOTH PARAGRAPHS 9100-/9200-
000210*            PER THE SUITE-WIDE NUMBERED-PARAGRAPH STANDARD SO
000220*            THE SHARED ROUTINES SIT IN THEIR OWN RESERVED RANGE
000230*            ABOVE EVERY CALLING PROGRAM'S OWN 0100-0799 RANGE.
000240*----------------------------------------------------------------
000250 9100-ETL-INIT-RTN.
000260     CALL 'ETLDATE' USING WRK-RUN-DATE-CCYYMMDD.
000270     MOVE WRK-RUN-MM   TO WRK-MMDDYY-MM.
000280     MOVE WRK-RUN-DD   TO WRK-MMDDYY-DD.
000290     MOVE WRK-RUN-YY   TO WRK-MMDDYY-YY.
000300     IF WRK-BATCH-ID = SPACES
000310         MOVE '000000' TO WRK-BATCH-ID
000320     END-IF.
000330 9200-ETL-FATAL-RTN.
000340     MOVE WRK-FILE-STATUS-SAVE TO ETLA-FILE-STATUS.
000350     MOVE WRK-FILE-NAME-SAVE   TO ETLA-FILE-NAME.
000360     CALL 'ETLABND' USING ETLA-ERROR-AREA.
000370     STOP RUN RETURNING 99.
