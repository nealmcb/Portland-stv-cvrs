000100*================================================================
000110* ETLDATE - SUBPROGRAM, RETURNS TODAY'S DATE AS CCYYMMDD.
000120*
000130* CALLED FROM ETL-INIT-RTN (SEE ETLPROC1.CPY) AT THE TOP OF EVERY
000140* MAIN PROGRAM IN THE EXTRACT/TRANSFORM/LOAD SUITE SO THE RUN DATE
000150* IS DERIVED THE SAME WAY IN ETL100, ETL200 AND ETL300.  NO MAIN
000160* PROGRAM IS TO ACCEPT THE SYSTEM DATE DIRECTLY - COME THROUGH
000170* HERE SO A FUTURE DATE-SOURCE CHANGE (E.G. A SITE CLOCK FIX) IS
000180* MADE IN ONE PLACE, NOT THREE.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     ETLDATE.
000220 AUTHOR.         R. N. HALVORSEN.
000230 INSTALLATION.   CENTRAL DATA PROCESSING CENTER.
000240 DATE-WRITTEN.   03/02/1987.
000250 DATE-COMPILED.
000260 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000270*----------------------------------------------------------------
000280* CHANGE LOG
000290* ----------
000300* DATE       BY   TICKET   DESCRIPTION
000310* 03/02/87   RNH  ------   ORIGINAL CODING.  ACCEPTS 6-DIGIT
000320*                          YYMMDD FROM THE OPERATING SYSTEM AND
000330*                          PREPENDS A FIXED CENTURY OF 19.  AT THE
000340*                          TIME THIS WAS WRITTEN NOBODY EXPECTED
000350*                          THIS SUITE TO STILL BE RUNNING PAST
000360*                          1999, SO A FIXED CENTURY SEEMED FINE.
000370* 01/08/99   TLO  Y2K-014  CENTURY NO LONGER HARD-CODED.  NOW
000380*                          DERIVED FROM A SLIDING WINDOW SO THE
000390*                          SUITE SURVIVES THE ROLLOVER TO 2000
000400*                          WITHOUT A RECOMPILE EVERY DECADE.  SEE
000410*                          THE NARRATIVE ON ETLD-CENTURY-WORK
000420*                          BELOW FOR THE EXACT BREAKPOINT CHOSEN.
000430* 06/14/05   DKM  CR-5190  ADDED SECURITY PARAGRAPH PER AUDIT
000440*                          FINDING 05-114 (ALL PROGRAMS MUST
000450*                          CARRY ONE).  NO LOGIC CHANGE.
000460* 02/27/09   RNH  CR-6003  RENAMED THE WORKING-STORAGE AND LINKAGE
000470*                          FIELDS FROM THE OLD WS-/LK- NAMES TO
000480*                          ETLD- SO THIS PROGRAM READS THE SAME
000490*                          WAY AS THE REST OF THE SUITE, WHICH HAS
000500*                          CARRIED A PROGRAM-TIED PREFIX ON EVERY
000510*                          OTHER MODULE SINCE THE ORIGINAL CODING.
000520*                          NO LOGIC CHANGE - NAMES ONLY.
000530* 03/11/09   RNH  CR-6104  RENUMBERED THE ONE PARAGRAPH IN THIS
000540*                          PROGRAM WITH A LEADING NNNN- SEQUENCE
000550*                          FOR CONSISTENCY WITH THE REST OF THE
000560*                          SUITE UNDER THE SHOP'S NEWLY ADOPTED
000570*                          NUMBERED-PARAGRAPH STANDARD (MEMO
000580*                          DP-114).  NO LOGIC CHANGE - NAMES ONLY.
000590*----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.   IBM-SYSTEM.
000630 OBJECT-COMPUTER.   IBM-SYSTEM.
000640 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000650*eject
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680* RAW 6-DIGIT YYMMDD AS RETURNED BY THE OPERATING SYSTEM'S DATE
000690* FUNCTION.  NEVER MOVED ANYWHERE OUTSIDE THIS PROGRAM - ONLY THE
000700* EXPANDED 8-DIGIT CCYYMMDD IN THE LINKAGE AREA LEAVES ETLDATE.
000710 01  ETLD-TODAY-YYMMDD         PIC 9(6).
000720* COMPONENT VIEW OF THE SAME 6 DIGITS, USED TO BUILD THE CENTURY
000730* DECISION AND THE OUTBOUND CCYYMMDD ONE PIECE AT A TIME.
000740 01  ETLD-TODAY-YYMMDD-R REDEFINES ETLD-TODAY-YYMMDD.
000750     05  ETLD-TODAY-YY         PIC 9(2).
000760     05  ETLD-TODAY-MM         PIC 9(2).
000770     05  ETLD-TODAY-DD         PIC 9(2).
000780* HOLDS THE 2-DIGIT CENTURY (19 OR 20) ONCE THE SLIDING-WINDOW
000790* TEST BELOW HAS DECIDED WHICH ONE APPLIES TO THIS RUN.
000800 01  ETLD-CENTURY-WORK         PIC 9(2) COMP.
000810* DIAGNOSTIC WORK AREA, NOT CURRENTLY WRITTEN ANYWHERE - HELD
000820* OVER FROM A 1999 DEBUGGING SESSION IN CASE THE CENTURY LOGIC ON
000830* A LEASED MACHINE EVER NEEDS A QUICK CONSOLE DISPLAY AGAIN.
000840 01  ETLD-DIAG-AREA.
000850     05  ETLD-DIAG-LINE1       PIC X(40) VALUE SPACES.
000860     05  ETLD-DIAG-LINE2 REDEFINES ETLD-DIAG-LINE1.
000870         10  ETLD-DIAG-TAG     PIC X(8).
000880         10  ETLD-DIAG-VALUE   PIC X(32).
000890     05  ETLD-DIAG-LINE3 REDEFINES ETLD-DIAG-LINE1 PIC X(40).
000900 LINKAGE SECTION.
000910* THE ONLY FIELD PASSED BACK TO THE CALLER - TODAY'S DATE AS AN
000920* 8-DIGIT CCYYMMDD, CENTURY ALREADY RESOLVED.
000930 01  ETLD-RETURN-DATE          PIC 9(8).
000940*eject
000950 PROCEDURE DIVISION USING ETLD-RETURN-DATE.
000960 0100-ETLDATE-MAIN.
000970*    PULL THE RAW 6-DIGIT DATE FROM THE OPERATING SYSTEM AND
000980*    SPLIT IT INTO YY/MM/DD VIA THE REDEFINES ABOVE.
000990     ACCEPT ETLD-TODAY-YYMMDD FROM DATE.
001000*        Y2K-014 - SLIDE THE WINDOW: 2-DIGIT YEARS OF 50-99 ARE
001010*        ASSUMED 19XX, 00-49 ARE ASSUMED 20XX.  THIS BREAKPOINT
001020*        WAS CHOSEN BECAUSE THE OLDEST HISTORY ON ANY FILE THIS
001030*        SUITE TOUCHES IS A 1987 CYCLE DATE - REVISIT BEFORE THE
001040*        SUITE SEES A RUN-DATE YEAR OF 2050.
001050     IF ETLD-TODAY-YY >= 50
001060         MOVE 19 TO ETLD-CENTURY-WORK
001070     ELSE
001080         MOVE 20 TO ETLD-CENTURY-WORK
001090     END-IF.
001100*    ASSEMBLE THE 8-DIGIT RETURN VALUE ONE COMPONENT AT A TIME
001110*    VIA REFERENCE MODIFICATION - NO INTRINSIC FUNCTIONS USED.
001120     MOVE ETLD-CENTURY-WORK TO ETLD-RETURN-DATE (1:2).
001130     MOVE ETLD-TODAY-YY     TO ETLD-RETURN-DATE (3:2).
001140     MOVE ETLD-TODAY-MM     TO ETLD-RETURN-DATE (5:2).
001150     MOVE ETLD-TODAY-DD     TO ETLD-RETURN-DATE (7:2).
001160     GOBACK.
