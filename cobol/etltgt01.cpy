000100*----------------------------------------------------------------
000110* ETLTGT01.CPY                                                    CR1006  
000120* TARGET-RECORD LAYOUT - FINAL LOAD FILE (LOADFIL1).  EVERY
000130* CYCLE ENDS WITH ONE TRAILER RECORD (ETLT-REC-TYPE = '99')
000140* CARRYING THE RUN'S CONTROL TOTALS; THE TRAILER AREA OVERLAYS
000150* THE SAME BYTES AS THE DETAIL AREA, SO DOWNSTREAM JOBS MUST
000160* TEST ETLT-REC-TYPE BEFORE READING EITHER GROUP.  210 BYTES.
000170*----------------------------------------------------------------
000180* MAINTENANCE LOG
000190* 1987-04-10 RNH ORIGINAL CODING
000200* 2003-05-19 DKM ADDED TRAILER REDEFINES, REQUEST #4471 -
000210*                DOWNSTREAM RECONCILIATION NO LONGER NEEDS A
000220*                SEPARATE CONTROL REPORT TO TIE OUT THE LOAD
000230*----------------------------------------------------------------
000240 01  ETL-TARGET-RECORD.
000250     05  ETLT-REC-TYPE             PIC X(2).
000260         88  ETLT-TYPE-DETAIL           VALUE '01' '02' '03'.
000270         88  ETLT-TYPE-TRAILER          VALUE '99'.
000280     05  ETLT-DETAIL-AREA.
000290         10  ETLT-BATCH-ID         PIC X(6).
000300         10  ETLT-CONV-DATE        PIC 9(8).
000310         10  ETLT-SOURCE-SYS       PIC X(4).
000320         10  ETLT-KEY-PRIMARY      PIC X(12).
000330         10  ETLT-KEY-SECONDARY    PIC X(12).
000340         10  ETLT-AMOUNT-FIELD     PIC S9(9)V99.
000350         10  ETLT-QUANTITY-FIELD   PIC S9(5).
000360         10  ETLT-STATUS-IND       PIC X.
000370         10  ETLT-CODE-TO          PIC X(4).
000380         10  ETLT-SOURCE-NARR      PIC X(30).
000390         10  FILLER                PIC X(115).
000400     05  ETLT-TRAILER-AREA REDEFINES ETLT-DETAIL-AREA.
000410         10  ETLT-TRLR-RUN-DATE    PIC 9(8).
000420         10  ETLT-TRLR-BATCH-ID    PIC X(6).
000430         10  ETLT-TRLR-REC-COUNT   PIC 9(7)      COMP.
000440         10  ETLT-TRLR-AMT-TOTAL   PIC S9(11)V99 COMP-3.
000450         10  FILLER                PIC X(183).
