000100*----------------------------------------------------------------
000110* ETLSTD01.CPY                                                    CR1004  
000120* STANDARD-RECORD LAYOUT - EXTRACT WORK FILE (EXTFILE1).
000130* OUTPUT OF ETL100 AFTER STRUCTURAL EDIT OF THE RAW SOURCE
000140* RECORD.  INPUT TO ETL200.  FIXED BLOCK, 206 BYTES.
000150*----------------------------------------------------------------
000160* MAINTENANCE LOG
000170* 1987-03-15 RNH ORIGINAL CODING
000180* 1991-11-14 DKM ADDED ETLE-EDIT-IND, EDIT STATISTICS PROJECT
000190*----------------------------------------------------------------
000200 01  ETL-STANDARD-RECORD.
000210     05  ETLE-EXTRACT-SEQ          PIC 9(7)  COMP.
000220     05  ETLE-BATCH-ID             PIC X(6).
000230     05  ETLE-CYCLE-DATE           PIC X(6).
000232     05  ETLE-CYCLE-DATE-R REDEFINES ETLE-CYCLE-DATE.
000234         10  ETLE-CYCLE-MM         PIC 9(2).
000236         10  ETLE-CYCLE-DD         PIC 9(2).
000238         10  ETLE-CYCLE-YY         PIC 9(2).
000240     05  ETLE-REC-TYPE             PIC X(2).
000250         88  ETLE-TYPE-DETAIL           VALUE '01'.
000260         88  ETLE-TYPE-ADJUST           VALUE '02'.
000270         88  ETLE-TYPE-VOID             VALUE '03'.
000280     05  ETLE-SOURCE-SYS           PIC X(4).
000290     05  ETLE-KEY-PRIMARY          PIC X(12).
000300     05  ETLE-KEY-SECONDARY        PIC X(12).
000310     05  ETLE-AMOUNT-FIELD         PIC S9(9)V99.
000320     05  ETLE-KEY-PRIMARY-NUM REDEFINES ETLE-KEY-PRIMARY
000330                                   PIC 9(12).
000340     05  ETLE-QUANTITY-FIELD       PIC S9(5).
000350     05  ETLE-STATUS-IND           PIC X.
000360     05  ETLE-CODE-FROM            PIC X(4).
000370     05  ETLE-SOURCE-NARR          PIC X(30).
000380     05  ETLE-EDIT-IND             PIC X.
000390         88  ETLE-EDIT-PASSED           VALUE 'P'.
000400         88  ETLE-EDIT-FAILED           VALUE 'F'.
000410     05  FILLER                    PIC X(108).
