000100*----------------------------------------------------------------
000110* ETLSTD02.CPY                                                    CR1005  
000120* STANDARD-RECORD LAYOUT, PASS 2 - TRANSFORM WORK FILE
000130* (XFMFILE1).  OUTPUT OF ETL200 AFTER CENTURY-WINDOWING AND
000140* CODE-TRANSLATION.  INPUT TO ETL300.  FIXED BLOCK, 210 BYTES.
000150*----------------------------------------------------------------
000160* MAINTENANCE LOG
000170* 1987-04-02 RNH ORIGINAL CODING
000180* 1999-01-08 TLO Y2K - ETLX-CONV-DATE WIDENED TO CCYYMMDD,
000190*                ETLX-CONV-DATE-R ADDED FOR COMPONENT ACCESS
000200*----------------------------------------------------------------
000210 01  ETL-STANDARD-RECORD-2.
000220     05  ETLX-EXTRACT-SEQ          PIC 9(7)  COMP.
000230     05  ETLX-BATCH-ID             PIC X(6).
000240     05  ETLX-CONV-DATE            PIC 9(8).
000250     05  ETLX-CONV-DATE-R REDEFINES ETLX-CONV-DATE.
000260         10  ETLX-CONV-CC          PIC 9(2).
000270         10  ETLX-CONV-YY          PIC 9(2).
000280         10  ETLX-CONV-MM          PIC 9(2).
000290         10  ETLX-CONV-DD          PIC 9(2).
000300     05  ETLX-REC-TYPE             PIC X(2).
000310     05  ETLX-SOURCE-SYS           PIC X(4).
000320     05  ETLX-KEY-PRIMARY          PIC X(12).
000330     05  ETLX-KEY-SECONDARY        PIC X(12).
000340     05  ETLX-AMOUNT-FIELD         PIC S9(9)V99.
000350     05  ETLX-QUANTITY-FIELD       PIC S9(5).
000360     05  ETLX-STATUS-IND           PIC X.
000370     05  ETLX-CODE-FROM            PIC X(4).
000380     05  ETLX-CODE-TO              PIC X(4).
000390     05  ETLX-XLATE-IND            PIC X.
000400         88  ETLX-XLATE-FOUND           VALUE 'F'.
000410         88  ETLX-XLATE-DEFAULT         VALUE 'D'.
000420     05  ETLX-SOURCE-NARR          PIC X(30).
000430     05  FILLER                    PIC X(106).
