000100*================================================================
000110* ETL200 - TRANSFORM STEP OF THE BATCH EXTRACT/TRANSFORM/LOAD
000120* SUITE.  READS THE EXTRACT WORK FILE EXTFILE1, LOADS THE
000130* CODE-TRANSLATE TABLE FROM CTLFILE1, APPLIES CENTURY-WINDOWING
000140* TO EACH RECORD'S OWN CYCLE DATE AND TRANSLATES ITS FROM-CODE,
000150* WRITES THE RESULT TO XFMFILE1, AND PRINTS A CONTROL REPORT.
000160*
000170* THIS IS STEP 20 OF THE NIGHTLY CYCLE, BETWEEN ETL100 AND
000180* ETL300 - SEE RUN BOOK SEC 4.  ETL200 MUST NOT BE SUBMITTED
000190* UNTIL ETL100 HAS ENDED WITH A ZERO RETURN CODE, SINCE IT READS
000200* EXTFILE1 FROM START TO FINISH WITH NO RESTART LOGIC OF ITS OWN.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     ETL200.
000240 AUTHOR.         R. N. HALVORSEN.
000250 INSTALLATION.   CENTRAL DATA PROCESSING CENTER.
000260 DATE-WRITTEN.   04/02/1987.
000270 DATE-COMPILED.
000280 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000290*----------------------------------------------------------------
000300* CHANGE LOG
000310* ----------
000320* DATE       BY   TICKET   DESCRIPTION
000330* 04/02/87   RNH  ------   ORIGINAL CODING.  STEP 20 OF THE
000340*                          NIGHTLY CYCLE - SEE RUN BOOK SEC 4.
000350*                          CODE TABLE WAS ORIGINALLY HARD-CODED
000360*                          RIGHT HERE IN WORKING-STORAGE.
000370* 02/21/94   DKM  CR-1340  CODE TABLE NOW LOADED FROM CTLFILE1
000380*                          INSTEAD OF BEING HARD-CODED HERE, SO
000390*                          ANALYSTS CAN ADD CODES WITHOUT A
000400*                          RECOMPILE.  SEE
000410*                          0300-ETL200-LOAD-XLATE-RTN.
000420* 01/08/99   TLO  Y2K-015  CYCLE-DATE CENTURY WINDOW ADDED.
000430*                          VALUES 50-99 ASSUMED 19XX, 00-49
000440*                          ASSUMED 20XX - SAME RULE AS ETLDATE,
000450*                          BUT APPLIED HERE TO EACH RECORD'S OWN
000460*                          CYCLE DATE RATHER THAN THE RUN DATE.
000470* 03/11/02   DKM  CR-3305  UNMATCHED FROM-CODES NO LONGER ABEND
000480*                          THE STEP; THEY NOW DEFAULT TO-CODE TO
000490*                          FROM-CODE AND SET ETLX-XLATE-DEFAULT
000500*                          SO ETL300 CAN FLAG THEM ON THE LOAD
000510*                          REPORT INSTEAD.  BEFORE THIS FIX A
000520*                          SINGLE BAD CODE FROM A FEEDER COULD
000530*                          HALT THE ENTIRE NIGHTLY CYCLE.
000540* 05/04/17   TLO  CR-4890  REVIEWED FOR THE ANNUAL FILE-STANDARDS
000550*                          AUDIT.  NO CHANGE REQUIRED.
000560* 03/11/09   RNH  CR-6104  RENUMBERED EVERY PARAGRAPH IN THIS
000570*                          SUITE WITH A LEADING NNNN- SEQUENCE
000580*                          PER THE SHOP'S NEWLY ADOPTED NUMBERED-
000590*                          PARAGRAPH STANDARD (MEMO DP-114).
000600*                          NO LOGIC CHANGE - NAMES ONLY.
000610* 03/18/09   DKM  CR-6105  ADDED ETL200-XLATE-TABLE-MAX AS A
000620*                          STANDALONE LIMIT CONSTANT AND A GUARD
000630*                          IN 0300-ETL200-LOAD-XLATE-RTN.  THE
000640*                          SILENT OVERFLOW NOTED BELOW UNDER
000650*                          OPERATING NOTES IS NOW CAUGHT AND
000660*                          DISPLAYED RATHER THAN DROPPED.
000670*----------------------------------------------------------------
000680* OPERATING NOTES
000690* ---------------
000700* THE CODE-TRANSLATE TABLE TOPS OUT AT 50 ENTRIES (SEE
000710* ETL200-XLATE-TABLE-AREA BELOW).  CR-6105 ADDED A GUARD SO A
000720* CTLFILE1 CARRYING MORE THAN 50 TRANSLATE RECORDS NOW DISPLAYS
000730* A CONSOLE WARNING AND STOPS LOADING FURTHER ENTRIES INSTEAD OF
000740* OVERFLOWING THE TABLE SILENTLY.  CHECK ETL200-XLATE-COUNT ON A
000750* RERUN IF THE ANALYSTS REPORT CODES NOT TRANSLATING AS EXPECTED.
000760*
000770* LIKE ETL100, THIS STEP IS RERUNNABLE - BOTH XFMFILE1 AND
000780* XFMRPT1 ARE OPENED OUTPUT, SO A RERUN OVERLAYS A PRIOR FAILED
000790* ATTEMPT RATHER THAN APPENDING TO IT.
000800*----------------------------------------------------------------
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER.   IBM-SYSTEM.
000840 OBJECT-COMPUTER.   IBM-SYSTEM.
000850 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*    EXTRACT WORK FILE - ETL100'S OUTPUT, THIS STEP'S INPUT.
000890     SELECT EXTFILE1 ASSIGN EXTERNAL EXTFILE1
000900         ORGANIZATION IS RECORD SEQUENTIAL
000910         ACCESS MODE IS SEQUENTIAL
000920         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000930*    CODE-TRANSLATE FILE - CR-1340.  MAINTAINED BY THE ANALYSTS,
000940*    NOT BY THIS SHOP, SO ITS LAYOUT IS KEPT DELIBERATELY SIMPLE.
000950     SELECT CTLFILE1 ASSIGN EXTERNAL CTLFILE1
000960         ORGANIZATION IS RECORD SEQUENTIAL
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS WRK-FILE-STATUS-SAVE.
000990*    TRANSFORM WORK FILE - THIS STEP'S OUTPUT, ETL300'S INPUT.
001000     SELECT XFMFILE1 ASSIGN EXTERNAL XFMFILE1
001010         ORGANIZATION IS RECORD SEQUENTIAL
001020         ACCESS MODE IS SEQUENTIAL
001030         FILE STATUS IS WRK-FILE-STATUS-SAVE.
001040*    CONTROL REPORT FOR THIS STEP.
001050     SELECT XFMRPT1 ASSIGN EXTERNAL XFMRPT1
001060         ORGANIZATION IS LINE SEQUENTIAL.
001070*eject
001080 DATA DIVISION.
001090 FILE SECTION.
001100*    SAME STANDARD-RECORD LAYOUT ETL100 WROTE ITS OUTPUT IN.
001110 FD  EXTFILE1
001120     RECORD CONTAINS 206 CHARACTERS.
001130     COPY "ETLSTD01.CPY".
001140*    ONE RECORD TYPE PER LINE ON CTLFILE1 - EITHER A HEADER
001150*    CARRYING THIS CYCLE'S BATCH-ID, OR A TRANSLATE PAIR.  SEE
001160*    ETLCTL01.CPY AND 0300-ETL200-LOAD-XLATE-RTN BELOW.
001170 FD  CTLFILE1
001180     RECORD CONTAINS 60 CHARACTERS.
001190     COPY "ETLCTL01.CPY".
001200*    TRANSFORM RECORD - WIDER THAN THE EXTRACT RECORD BECAUSE IT
001210*    CARRIES BOTH THE ORIGINAL AND THE TRANSLATED CODE, PLUS THE
001220*    EXPANDED 8-DIGIT CYCLE DATE.
001230 FD  XFMFILE1
001240     RECORD CONTAINS 210 CHARACTERS.
001250     COPY "ETLSTD02.CPY".
001260 FD  XFMRPT1
001270     RECORD CONTAINS 132 CHARACTERS.
001280 01  ETL200-PRINT-LINE         PIC X(132).
001290*eject
001300* READ/WRITE/REJECT COUNTERS, RUN-DATE AND BATCH-ID FIELDS ARE
001310* ALL DEFINED ONCE IN ETLWORK1 AND SHARED BY EVERY PROGRAM IN
001320* THE SUITE, SAME AS IN ETL100.
001330 WORKING-STORAGE SECTION.
001340 COPY "ETLWORK1.CPY".
001350*    TWO INDEPENDENT EOF SWITCHES - ONE FOR THE MAIN EXTFILE1
001360*    READ LOOP, ONE FOR THE ONE-TIME CTLFILE1 LOAD LOOP THAT
001370*    RUNS BEFORE ANY EXTFILE1 RECORD IS TOUCHED.
001380* ETL200-NOT-EOF ON THE MAIN SWITCH IS DECLARED FOR SYMMETRY
001390* WITH ETL100 AND ETL300 EVEN THOUGH NO PARAGRAPH TESTS IT
001400* DIRECTLY TODAY - THE XFORM LOOP TESTS ETL200-AT-EOF INSTEAD.
001410 01  ETL200-SWITCHES.
001420     05  ETL200-EXT-EOF        PIC X     VALUE 'N'.
001430         88  ETL200-AT-EOF          VALUE 'Y'.
001440         88  ETL200-NOT-EOF          VALUE 'N'.
001450*    THE CTLFILE1 SWITCH ONLY NEEDS THE ONE 88-LEVEL - THE LOAD
001460*    LOOP TESTS IT VIA GO TO, NOT VIA A PERFORM UNTIL.
001470     05  ETL200-CTL-EOF        PIC X     VALUE 'N'.
001480         88  ETL200-CTL-AT-EOF      VALUE 'Y'.
001490*    CR-6105 - STANDALONE LIMIT CONSTANT, NOT PART OF ANY GROUP,
001500*    SO 0300-ETL200-LOAD-XLATE-RTN CAN GUARD THE TABLE LOAD
001510*    WITHOUT HARD-CODING THE 50 A SECOND TIME IN THE PROCEDURE
001520*    DIVISION.
001530 77  ETL200-XLATE-TABLE-MAX    PIC 9(3) COMP VALUE 50.
001540*    CR-1340 - THE CODE-TRANSLATE TABLE ITSELF, LOADED ONCE AT
001550*    THE START OF THE RUN BY 0300-ETL200-LOAD-XLATE-RTN AND
001560*    SEARCHED ONCE PER INPUT RECORD BY 0510-ETL200-XLATE-RTN.  50
001570*    ENTRIES WAS JUDGED MORE THAN ENOUGH HEADROOM OVER THE
001580*    ORIGINAL 30-ODD CODES IN USE WHEN CR-1340 WAS WRITTEN.
001590 01  ETL200-XLATE-TABLE-AREA.
001600     05  ETL200-XLATE-COUNT    PIC 9(3) COMP VALUE 0.
001610     05  ETL200-XLATE-ENTRY OCCURS 50 TIMES
001620             INDEXED BY ETL200-XLATE-IDX.
001630         10  ETL200-XLATE-FROM PIC X(4).
001640         10  ETL200-XLATE-TO   PIC X(4).
001650*    FLAT VIEW OF THE SAME TABLE - NOT ACTIVELY USED BY ANY
001660*    PARAGRAPH TODAY, BUT KEPT AVAILABLE FOR A CONSOLE OR DUMP
001670*    DISPLAY OF THE WHOLE TABLE IN ONE SHOT IF A FUTURE ANALYST
001680*    NEEDS TO PROVE WHAT WAS LOADED ON A GIVEN RUN.
001690 01  ETL200-XLATE-TABLE-R REDEFINES ETL200-XLATE-TABLE-AREA.
001700     05  FILLER                PIC X(3).
001710     05  ETL200-XLATE-FLAT     PIC X(400).
001720*    Y2K-015 - HOLDS THE 2-DIGIT CENTURY ONCE THE SLIDING-WINDOW
001730*    TEST IN 0500-ETL200-XFORM-RTN HAS DECIDED IT FOR THIS RECORD.
001740 01  ETL200-CENTURY-WORK       PIC 9(2) COMP.
001750*    FOUR-WAY REDEFINES ON ONE 132-BYTE PRINT BUFFER - HEADING,
001760*    A GENERIC COUNT LINE REUSED FOR THREE DIFFERENT COUNTS, AND
001770*    THE AMOUNT CONTROL TOTAL LINE.
001780* THE HEADING LINE CARRIES NO RUN-DATE FIELD LIKE ETL100'S DOES
001790* - THE ORIGINAL 1987 CODING LEFT IT OFF AND NO TICKET HAS EVER
001800* ASKED FOR IT TO BE ADDED, SO IT STAYS OFF RATHER THAN BEING
001810* SLIPPED IN AS AN UNASKED-FOR CHANGE.
001820 01  ETL200-RPT-AREA.
001830     05  ETL200-HDG-LINE1      PIC X(132) VALUE SPACES.
001840     05  ETL200-HDG-LINE2 REDEFINES ETL200-HDG-LINE1.
001850         10  FILLER            PIC X(10) VALUE SPACES.
001860         10  ETL200-HDG-TITLE  PIC X(40) VALUE
001870             'ETL200 - TRANSFORM CONTROL REPORT'.
001880         10  FILLER            PIC X(82) VALUE SPACES.
001890     05  ETL200-DTL-LINE REDEFINES ETL200-HDG-LINE1.
001900         10  FILLER            PIC X(10) VALUE SPACES.
001910         10  ETL200-DTL-LABEL  PIC X(30).
001920         10  ETL200-DTL-COUNT  PIC ZZZ,ZZZ,ZZ9.
001930         10  FILLER            PIC X(83) VALUE SPACES.
001940*    CR-1340 NOTE - THIS TOTAL IS THE SUM OF ETLX-AMOUNT-FIELD
001950*    ON EVERY RECORD WRITTEN, NOT A FEEDER-SUPPLIED TOTAL.  IT
001960*    IS CARRIED FORWARD TO ETL300 ONLY AS A VISUAL CROSS-CHECK
001970*    ON THE TWO REPORTS, NOT AS DATA PASSED BETWEEN THE STEPS.
001980     05  ETL200-TOT-LINE REDEFINES ETL200-HDG-LINE1.
001990         10  FILLER            PIC X(10) VALUE SPACES.
002000         10  ETL200-TOT-LABEL  PIC X(30) VALUE
002010             'AMOUNT CONTROL TOTAL'.
002020         10  ETL200-TOT-AMT    PIC Z,ZZZ,ZZZ,ZZ9.99-.
002030         10  FILLER            PIC X(74) VALUE SPACES.
002040*eject
002050 PROCEDURE DIVISION.
002060*    TOP-LEVEL FLOW: INIT, OPEN, LOAD THE TRANSLATE TABLE IN
002070*    FULL BEFORE ANY DATA RECORD IS READ, THEN THE USUAL PRIME/
002080*    LOOP/REPORT/CLOSE SHAPE.
002090 0100-ETL200-MAINLINE.
002100     PERFORM 9100-ETL-INIT-RTN.
002110     PERFORM 0200-ETL200-OPEN-RTN.
002120*    THE ENTIRE TRANSLATE TABLE IS LOADED BEFORE THE FIRST
002130*    EXTFILE1 RECORD IS EVEN PRIMED - A RECORD CANNOT BE
002140*    TRANSLATED AGAINST A PARTIALLY-LOADED TABLE.
002150     PERFORM 0300-ETL200-LOAD-XLATE-RTN
002160         THRU 0310-ETL200-LOAD-XLATE-EXIT.
002170*    PRIMING READ, SAME SHAPE AS ETL100 AND ETL300.
002180     PERFORM 0400-ETL200-READ-EXT-RTN
002190         THRU 0410-ETL200-READ-EXT-EXIT.
002200     PERFORM 0500-ETL200-XFORM-RTN UNTIL ETL200-AT-EOF.
002210     PERFORM 0600-ETL200-REPORT-RTN.
002220     PERFORM 0700-ETL200-CLOSE-RTN.
002230     STOP RUN.
002240*    BOTH INPUT FILES ARE OPENED TOGETHER AND FATAL-CHECKED AS A
002250*    PAIR - A MISSING CTLFILE1 IS JUST AS FATAL TO THIS STEP AS
002260*    A MISSING EXTFILE1, SINCE THE TRANSLATE TABLE IS REQUIRED
002270*    BEFORE ANY RECORD CAN BE TRANSFORMED.
002280 0200-ETL200-OPEN-RTN.
002290     OPEN INPUT EXTFILE1 CTLFILE1.
002300     IF WRK-FILE-STATUS-SAVE NOT = '00'
002310         MOVE 'EXTFILE1' TO WRK-FILE-NAME-SAVE
002320         PERFORM 9200-ETL-FATAL-RTN
002330     END-IF.
002340*    THE OUTPUT FILES ARE NOT SEPARATELY FATAL-CHECKED HERE -
002350*    AN OPEN OUTPUT FAILURE ON A WORK FILE IS RARE ENOUGH ON
002360*    THIS SHOP'S DASD THAT IT HAS NEVER WARRANTED ITS OWN CHECK,
002370*    UNLIKE THE INPUT OPEN ABOVE.
002380     OPEN OUTPUT XFMFILE1 XFMRPT1.
002390*    CR-1340 - GO-TO DRIVEN LOAD LOOP, ONE PASS PER CTLFILE1
002400*    RECORD, UNTIL END OF FILE.  A HEADER RECORD SUPPLIES THIS
002410*    CYCLE'S BATCH-ID; A TRANSLATE RECORD IS APPENDED TO THE
002420*    TABLE.  ANY OTHER RECORD TYPE ON CTLFILE1 IS SILENTLY
002430*    IGNORED - THE FILE IS BUILT BY THE ANALYSTS' OWN UTILITY
002440*    AND MAY CARRY COMMENT-TYPE RECORDS WE DO NOT ACT ON.
002450 0300-ETL200-LOAD-XLATE-RTN.
002460     READ CTLFILE1
002470         AT END
002480             SET ETL200-CTL-AT-EOF TO TRUE
002490             GO TO 0310-ETL200-LOAD-XLATE-EXIT
002500     END-READ.
002510*        CR-6105 - THE GUARD.  A TABLE ALREADY AT ITS LIMIT
002520*        DISPLAYS A WARNING AND DROPS THE CODE RATHER THAN
002530*        OVERFLOWING ETL200-XLATE-ENTRY SILENTLY AS BEFORE.
002540     IF ETLC-TYPE-XLATE
002550         IF ETL200-XLATE-COUNT < ETL200-XLATE-TABLE-MAX
002560             ADD 1 TO ETL200-XLATE-COUNT
002570             MOVE ETLC-CODE-FROM
002580                 TO ETL200-XLATE-FROM (ETL200-XLATE-COUNT)
002590             MOVE ETLC-CODE-TO
002600                 TO ETL200-XLATE-TO (ETL200-XLATE-COUNT)
002610         ELSE
002620             DISPLAY 'ETL200 - XLATE TABLE FULL, CODE DROPPED'
002630                 UPON CONSOLE
002640         END-IF
002650     END-IF.
002660*    A HEADER RECORD OVERRIDES WHATEVER BATCH-ID 9100-ETL-INIT-RTN
002670*    DEFAULTED - NORMALLY THE ANALYSTS' UTILITY STAMPS CTLFILE1
002680*    WITH THE SAME BATCH-ID ETL100 USED, SO THIS IS A CROSS-
002690*    CHECK AS MUCH AS AN OVERRIDE.
002700     IF ETLC-TYPE-HEADER
002710         MOVE ETLC-BATCH-ID TO WRK-BATCH-ID
002720     END-IF.
002730     GO TO 0300-ETL200-LOAD-XLATE-RTN.
002740 0310-ETL200-LOAD-XLATE-EXIT.
002750     EXIT.
002760*    STANDARD READ-AHEAD PARAGRAPH FOR THE MAIN DATA FILE, SAME
002770*    SHAPE AS ETL100-READ-SRC-RTN.
002780 0400-ETL200-READ-EXT-RTN.
002790     READ EXTFILE1
002800         AT END
002810             SET ETL200-AT-EOF TO TRUE
002820             GO TO 0410-ETL200-READ-EXT-EXIT
002830     END-READ.
002840     IF WRK-FILE-STATUS-SAVE NOT = '00' AND NOT = '10'
002850         MOVE 'EXTFILE1' TO WRK-FILE-NAME-SAVE
002860         PERFORM 9200-ETL-FATAL-RTN
002870     END-IF.
002880     ADD 1 TO WRK-READ-COUNT.
002890 0410-ETL200-READ-EXT-EXIT.
002900     EXIT.
002910*    ONE PASS OF THE MAIN TRANSFORM LOOP - MOVE EVERY EXTRACT
002920*    FIELD ACROSS TO THE TRANSFORM RECORD, CENTURY-WINDOW THE
002930*    CYCLE DATE, TRANSLATE THE FROM-CODE, THEN WRITE.
002940*    FIELD-FOR-FIELD MOVE FROM THE EXTRACT LAYOUT TO THE WIDER
002950*    TRANSFORM LAYOUT.  THE TRANSFORM RECORD CARRIES EVERYTHING
002960*    THE EXTRACT RECORD DOES PLUS THE EXPANDED CYCLE DATE AND
002970*    THE TRANSLATED CODE, SO THIS IS NOT A STRAIGHT GROUP MOVE.
002980 0500-ETL200-XFORM-RTN.
002990     MOVE SPACES TO ETL-STANDARD-RECORD-2.
003000     MOVE ETLE-EXTRACT-SEQ    TO ETLX-EXTRACT-SEQ.
003010     MOVE ETLE-BATCH-ID       TO ETLX-BATCH-ID.
003020     MOVE ETLE-REC-TYPE       TO ETLX-REC-TYPE.
003030     MOVE ETLE-SOURCE-SYS     TO ETLX-SOURCE-SYS.
003040     MOVE ETLE-KEY-PRIMARY    TO ETLX-KEY-PRIMARY.
003050     MOVE ETLE-KEY-SECONDARY  TO ETLX-KEY-SECONDARY.
003060     MOVE ETLE-AMOUNT-FIELD   TO ETLX-AMOUNT-FIELD.
003070     MOVE ETLE-QUANTITY-FIELD TO ETLX-QUANTITY-FIELD.
003080     MOVE ETLE-STATUS-IND     TO ETLX-STATUS-IND.
003090     MOVE ETLE-CODE-FROM      TO ETLX-CODE-FROM.
003100     MOVE ETLE-SOURCE-NARR    TO ETLX-SOURCE-NARR.
003110*        Y2K-015 - SLIDE THE WINDOW ON THE RECORD'S OWN CYCLE
003120*        DATE, NOT JUST THE SYSTEM RUN DATE.  A RECORD CARRYING
003130*        AN OLD CYCLE DATE FROM A PRIOR DECADE MUST STILL
003140*        RESOLVE TO THE RIGHT CENTURY, SO THIS TEST IS REPEATED
003150*        PER RECORD RATHER THAN TAKEN ONCE FROM ETLDATE.
003160     IF ETLE-CYCLE-YY >= 50
003170         MOVE 19 TO ETL200-CENTURY-WORK
003180     ELSE
003190         MOVE 20 TO ETL200-CENTURY-WORK
003200     END-IF.
003210     MOVE ETL200-CENTURY-WORK TO ETLX-CONV-CC.
003220     MOVE ETLE-CYCLE-YY       TO ETLX-CONV-YY.
003230     MOVE ETLE-CYCLE-MM       TO ETLX-CONV-MM.
003240     MOVE ETLE-CYCLE-DD       TO ETLX-CONV-DD.
003250     PERFORM 0510-ETL200-XLATE-RTN.
003260*    AMOUNT CONTROL TOTAL ACCUMULATES REGARDLESS OF WHETHER THE
003270*    TRANSLATE SEARCH FOUND A MATCH OR HAD TO DEFAULT - THE
003280*    DOLLAR AMOUNT ON THE RECORD IS NOT AFFECTED EITHER WAY.
003290     ADD ETLX-AMOUNT-FIELD TO WRK-AMOUNT-CONTROL-TOT.
003300     ADD 1 TO WRK-WRITE-COUNT.
003310     WRITE ETL-STANDARD-RECORD-2.
003320     PERFORM 0400-ETL200-READ-EXT-RTN
003330         THRU 0410-ETL200-READ-EXT-EXIT.
003340*    CR-3305 - TABLE SEARCH ON THE FROM-CODE.  A MATCH SETS THE
003350*    TO-CODE AND THE FOUND INDICATOR; NO MATCH DEFAULTS TO-CODE
003360*    TO FROM-CODE, SETS THE DEFAULT INDICATOR, AND COUNTS AS A
003370*    REJECT ON THIS STEP'S REPORT EVEN THOUGH THE RECORD STILL
003380*    GOES TO XFMFILE1 - ETL300 IS WHERE A DEFAULTED CODE CAN
003390*    STILL BLOCK THE LOAD IF THE TARGET SYSTEM REQUIRES IT.
003400 0510-ETL200-XLATE-RTN.
003410     SET ETL200-XLATE-IDX TO 1.
003420     SEARCH ETL200-XLATE-ENTRY
003430         AT END
003440             MOVE ETLE-CODE-FROM TO ETLX-CODE-TO
003450             SET ETLX-XLATE-DEFAULT TO TRUE
003460             ADD 1 TO WRK-REJECT-COUNT
003470         WHEN ETL200-XLATE-FROM (ETL200-XLATE-IDX)
003480                 = ETLE-CODE-FROM
003490             MOVE ETL200-XLATE-TO (ETL200-XLATE-IDX)
003500                 TO ETLX-CODE-TO
003510             SET ETLX-XLATE-FOUND TO TRUE.
003520*    FOUR-LINE CONTROL REPORT - HEADING, READ COUNT, WRITE
003530*    COUNT, UNMATCHED-CODE COUNT, AND THE AMOUNT CONTROL TOTAL.
003540*    EACH LINE REUSES THE SAME 132-BYTE BUFFER VIA THE
003550*    REDEFINES IN ETL200-RPT-AREA ABOVE.
003560 0600-ETL200-REPORT-RTN.
003570     MOVE SPACES           TO ETL200-HDG-LINE1.
003580     MOVE 'ETL200 - TRANSFORM CONTROL REPORT' TO ETL200-HDG-TITLE.
003590     MOVE ETL200-HDG-LINE1 TO ETL200-PRINT-LINE.
003600     WRITE ETL200-PRINT-LINE BEFORE ADVANCING PAGE.
003610*    READ COUNT - SHOULD ALWAYS EQUAL ETL100'S WRITE COUNT FROM
003620*    ITS OWN CONTROL REPORT; A MISMATCH MEANS EXTFILE1 WAS
003630*    TAMPERED WITH BETWEEN THE TWO STEPS.
003640     MOVE SPACES           TO ETL200-DTL-LINE.
003650     MOVE 'RECORDS READ FROM EXTFILE1' TO ETL200-DTL-LABEL.
003660     MOVE WRK-READ-COUNT   TO ETL200-DTL-COUNT.
003670     MOVE ETL200-DTL-LINE  TO ETL200-PRINT-LINE.
003680     WRITE ETL200-PRINT-LINE BEFORE ADVANCING 2 LINES.
003690*    WRITE COUNT - EVERY RECORD READ IS WRITTEN ON THIS STEP;
003700*    UNLIKE ETL100 THERE IS NO STRUCTURAL EDIT HERE THAT DROPS
003710*    A RECORD OUTRIGHT.
003720     MOVE SPACES           TO ETL200-DTL-LINE.
003730     MOVE 'RECORDS WRITTEN TO XFMFILE1' TO ETL200-DTL-LABEL.
003740     MOVE WRK-WRITE-COUNT  TO ETL200-DTL-COUNT.
003750     MOVE ETL200-DTL-LINE  TO ETL200-PRINT-LINE.
003760     WRITE ETL200-PRINT-LINE BEFORE ADVANCING 1 LINE.
003770*    CR-3305 - THIS COUNT IS INFORMATIONAL ONLY ON THIS REPORT;
003780*    THE RECORDS THEMSELVES STILL WENT TO XFMFILE1 WITH A
003790*    DEFAULTED TO-CODE.
003800     MOVE SPACES           TO ETL200-DTL-LINE.
003810     MOVE 'FROM-CODES NOT ON THE XLATE TABLE' TO ETL200-DTL-LABEL.
003820     MOVE WRK-REJECT-COUNT TO ETL200-DTL-COUNT.
003830     MOVE ETL200-DTL-LINE  TO ETL200-PRINT-LINE.
003840     WRITE ETL200-PRINT-LINE BEFORE ADVANCING 1 LINE.
003850     MOVE SPACES           TO ETL200-TOT-LINE.
003860     MOVE WRK-AMOUNT-CONTROL-TOT TO ETL200-TOT-AMT.
003870     MOVE ETL200-TOT-LINE  TO ETL200-PRINT-LINE.
003880     WRITE ETL200-PRINT-LINE BEFORE ADVANCING 2 LINES.
003890*    ALL FOUR FILES CLOSE TOGETHER - NONE IS READ BACK AFTER
003900*    THIS POINT IN THE STEP.  XFMRPT1 IS LAST IN THE LIST ONLY
003910*    BY HABIT, NOT BECAUSE THE CLOSE ORDER MATTERS HERE.
003920 0700-ETL200-CLOSE-RTN.
003930     CLOSE EXTFILE1 CTLFILE1 XFMFILE1 XFMRPT1.
003940*    9100-ETL-INIT-RTN / 9200-ETL-FATAL-RTN - MUST REMAIN THE
003950*    LAST TEXT IN THE PROGRAM, SAME RULE AS IN ETL100 AND ETL300.
003960 COPY "ETLPROC1.CPY".
