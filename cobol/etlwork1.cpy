000100*----------------------------------------------------------------
000110* ETLWORK1.CPY                                                    CR1002  
000120* COMMON WORKING-STORAGE - EXTRACT/TRANSFORM/LOAD SUITE.
000130* COPIED INTO EVERY PROGRAM SO RUN-DATE, FILE-STATUS AND
000140* CONTROL-COUNT FIELDS ARE DEFINED THE SAME WAY EVERYWHERE.
000150* CHANGE HERE ONLY - THEN RECOMPILE THE WHOLE SUITE.
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180* 1987-03-02 RNH ORIGINAL CODING, CYCLE CONTROL REWRITE
000190* 1991-11-14 DKM ADDED WRK-REJECT-COUNT, EDIT STATISTICS
000200* 1996-06-09 RNH ADDED ETLA-ERROR-AREA, COMMON ABEND CALL
000210* 1999-01-08 TLO Y2K - RUN DATE NOW CCYYMMDD W/ CENTURY BYTE,
000220*                MMDDYY VIEW KEPT FOR OLD REPORT HEADINGS
000230*----------------------------------------------------------------
000240 01  ETL-WORK-AREA.
000250     05  WRK-RUN-DATE-CCYYMMDD     PIC 9(8).
000260     05  WRK-RUN-DATE-R1 REDEFINES WRK-RUN-DATE-CCYYMMDD.
000270         10  WRK-RUN-CC            PIC 9(2).
000280         10  WRK-RUN-YY            PIC 9(2).
000290         10  WRK-RUN-MM            PIC 9(2).
000300         10  WRK-RUN-DD            PIC 9(2).
000310     05  WRK-RUN-DATE-MMDDYY       PIC 9(6).
000320     05  WRK-MMDDYY-R REDEFINES WRK-RUN-DATE-MMDDYY.
000330         10  WRK-MMDDYY-MM         PIC 9(2).
000340         10  WRK-MMDDYY-DD         PIC 9(2).
000350         10  WRK-MMDDYY-YY         PIC 9(2).
000360     05  WRK-BATCH-ID              PIC X(6)  VALUE SPACES.
000370     05  WRK-CYCLE-DATE            PIC X(6)  VALUE SPACES.
000380     05  WRK-FILE-STATUS-SAVE      PIC XX    VALUE SPACES.
000390     05  WRK-FILE-NAME-SAVE        PIC X(8)  VALUE SPACES.
000400     05  WRK-READ-COUNT            PIC 9(7)  COMP VALUE 0.
000410     05  WRK-WRITE-COUNT           PIC 9(7)  COMP VALUE 0.
000420     05  WRK-REJECT-COUNT          PIC 9(7)  COMP VALUE 0.
000430     05  WRK-AMOUNT-CONTROL-TOT    PIC S9(9)V99 COMP-3 VALUE 0.
000440     05  WRK-ABEND-SWITCH          PIC X     VALUE 'N'.
000450         88  WRK-ABEND-YES              VALUE 'Y'.
000460         88  WRK-ABEND-NO               VALUE 'N'.
000470     05  ETLA-ERROR-AREA.
000480         10  ETLA-FILE-STATUS      PIC XX    VALUE SPACES.
000490         10  ETLA-FILE-NAME        PIC X(8)  VALUE SPACES.
000500         10  ETLA-RETURN-CODE      PIC 9(3)  COMP VALUE 0.
000510         10  FILLER                PIC X(7).
000520     05  FILLER                    PIC X(13).
