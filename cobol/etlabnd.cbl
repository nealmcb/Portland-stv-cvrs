000100*================================================================
000110* ETLABND - SUBPROGRAM, COMMON FATAL FILE-ERROR HANDLER FOR THE
000120* EXTRACT/TRANSFORM/LOAD SUITE.
000130*
000140* CALLED FROM ETL-FATAL-RTN (SEE ETLPROC1.CPY) WHENEVER A MAIN
000150* PROGRAM GETS A FILE STATUS IT CANNOT CONTINUE ON.  DISPLAYS THE
000160* FAILING FILE NAME, STATUS CODE, AND (WHEN ON FILE) A PLAIN-
000170* ENGLISH NARRATIVE TO THE OPERATOR CONSOLE, THEN HANDS BACK A
000180* NONZERO RETURN CODE SO THE CALLER'S STOP RUN REFLECTS A FAILURE
000190* TO THE JOB SCHEDULER.  THIS MODULE DOES NOT STOP THE RUN ITSELF
000200* - THAT IS LEFT TO THE CALLER, ON PURPOSE, SO A FUTURE CALLER
000210* COULD CHOOSE TO RETRY INSTEAD OF ABORTING.
000220*================================================================
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.     ETLABND.
000250 AUTHOR.         R. N. HALVORSEN.
000260 INSTALLATION.   CENTRAL DATA PROCESSING CENTER.
000270 DATE-WRITTEN.   06/09/1996.
000280 DATE-COMPILED.
000290 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000300*----------------------------------------------------------------
000310* CHANGE LOG
000320* ----------
000330* DATE       BY   TICKET   DESCRIPTION
000340* 06/09/96   RNH  ------   ORIGINAL CODING.  DISPLAYS THE FAILING
000350*                          FILE NAME AND STATUS CODE TO THE
000360*                          OPERATOR CONSOLE SO A CYCLE ABORT CAN
000370*                          BE DIAGNOSED WITHOUT A DUMP READ.
000380* 09/23/97   DKM  CR-2208  ADDED STATUS-CODE NARRATIVE TABLE FOR
000390*                          THE HANDFUL OF CODES OPERATIONS SEES
000400*                          MOST OFTEN (04, 23, 30, 35, 37).  THE
000410*                          TABLE IS BUILT FRESH ON EVERY CALL -
000420*                          FIVE ENTRIES IS NOT WORTH A LOAD-ONCE
000430*                          SWITCH.
000440* 06/14/05   DKM  CR-5190  ADDED SECURITY PARAGRAPH PER AUDIT
000450*                          FINDING 05-114.  NO LOGIC CHANGE.
000460* 02/27/09   RNH  CR-6003  RENAMED THE WORKING-STORAGE AND LINKAGE
000470*                          FIELDS FROM THE OLD WS-/LK- NAMES TO
000480*                          ETLB- SO THIS PROGRAM READS THE SAME
000490*                          WAY AS THE REST OF THE SUITE, WHICH HAS
000500*                          CARRIED A PROGRAM-TIED PREFIX ON EVERY
000510*                          OTHER MODULE SINCE THE ORIGINAL CODING.
000520*                          NO LOGIC CHANGE - NAMES ONLY.
000530* 03/11/09   RNH  CR-6104  RENUMBERED EVERY PARAGRAPH IN THIS
000540*                          SUITE WITH A LEADING NNNN- SEQUENCE
000550*                          PER THE SHOP'S NEWLY ADOPTED NUMBERED-
000560*                          PARAGRAPH STANDARD (MEMO DP-114).
000570*                          NO LOGIC CHANGE - NAMES ONLY.
000580*----------------------------------------------------------------
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.   IBM-SYSTEM.
000620 OBJECT-COMPUTER.   IBM-SYSTEM.
000630 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000640*eject
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670* FIVE-ENTRY NARRATIVE TABLE, KEYED BY THE 2-CHARACTER FILE
000680* STATUS.  ONLY THE CODES OPERATIONS ACTUALLY CALLS ABOUT ARE
000690* CARRIED HERE - SEE 0300-ETLABND-LOAD-TABLE.  ANY STATUS NOT
000700* ON THE TABLE STILL GETS THE RAW CODE DISPLAYED, NO NARRATIVE.
000710 01  ETLB-NARR-TABLE-AREA.
000720     05  ETLB-NARR-ENTRY OCCURS 5 TIMES INDEXED BY ETLB-NARR-IDX.
000730         10  ETLB-NARR-CODE    PIC XX.
000740         10  ETLB-NARR-TEXT    PIC X(30).
000750* FLAT VIEW OF THE SAME TABLE, USED ONLY WHEN LOADING ALL FIVE
000760* ENTRIES IN ONE MOVE PER ENTRY BELOW - A CODE/TEXT PAIR AT A
000770* TIME IS EASIER TO PROOFREAD IN THE SOURCE THAN FIVE SEPARATE
000780* MOVE STATEMENTS PER ENTRY WOULD BE.
000790 01  ETLB-NARR-TABLE-R REDEFINES ETLB-NARR-TABLE-AREA.
000800     05  ETLB-NARR-FLAT        PIC X(160).
000810* SET ON WHEN THE SEARCH BELOW MATCHES THE CALLER'S STATUS CODE
000820* AGAINST THE TABLE; LEFT OFF MEANS NO NARRATIVE WAS ON FILE.
000830 01  ETLB-NARR-FOUND-SW        PIC X VALUE 'N'.
000840     88  ETLB-NARR-FOUND            VALUE 'Y'.
000850     88  ETLB-NARR-NOT-FOUND         VALUE 'N'.
000860* THE CONSOLE LINE ITSELF, BUILT UP FROM A FIXED LITERAL, THE
000870* CALLER'S FILE NAME, AND THE CALLER'S STATUS CODE.
000880 01  ETLB-ABND-LINE.
000890     05  ETLB-ABND-LIT1        PIC X(20) VALUE
000900         '** ETLABND ** FILE '.
000910     05  ETLB-ABND-FILE        PIC X(8).
000920     05  FILLER                PIC X(7)  VALUE
000930         ' STATUS'.
000940     05  ETLB-ABND-STATUS      PIC XX.
000950     05  FILLER                PIC X(10) VALUE SPACES.
000960* FLAT 47-BYTE VIEW OF THE CONSOLE LINE - HELD OVER FROM A PERIOD
000970* WHEN THIS SHOP'S CONSOLE LOGGING UTILITY TOOK A SINGLE PIC X
000980* ARGUMENT RATHER THAN A GROUP ITEM.  NOT CURRENTLY CALLED BUT
000990* LEFT IN PLACE IN CASE THAT UTILITY COMES BACK INTO USE.
001000 01  ETLB-ABND-LINE-R REDEFINES ETLB-ABND-LINE PIC X(47).
001010 LINKAGE SECTION.
001020* THE CALLER'S FAILING FILE STATUS, FILE NAME, AND A RETURN-CODE
001030* SLOT THIS PROGRAM SETS TO 99 BEFORE GOBACK.  DEFINED IN THE
001040* SAME SHAPE AS ETLA-ERROR-AREA IN ETLWORK1.CPY SO EVERY CALLER
001050* CAN PASS THAT GROUP STRAIGHT THROUGH WITHOUT REBUILDING IT.
001060 01  ETLB-ERROR-AREA.
001070     05  ETLB-FILE-STATUS      PIC XX.
001080     05  ETLB-FILE-NAME        PIC X(8).
001090     05  ETLB-RETURN-CODE      PIC 9(3) COMP.
001100     05  FILLER                PIC X(7).
001110* FLAT 20-BYTE VIEW OF THE SAME LINKAGE AREA - NOT REFERENCED BY
001120* ANY PARAGRAPH TODAY, KEPT FOR A CALLER THAT WOULD RATHER PASS
001130* ONE PIC X ARGUMENT THAN BUILD THE GROUP ITEM ABOVE FIELD BY
001140* FIELD, SAME REASONING AS ETLB-ABND-LINE-R ABOVE.
001150 01  ETLB-ERROR-AREA-R REDEFINES ETLB-ERROR-AREA PIC X(20).
001160*eject
001170 PROCEDURE DIVISION USING ETLB-ERROR-AREA.
001180 0100-ETLABND-MAIN.
001190*    BUILD THE NARRATIVE TABLE FRESH ON EVERY CALL, THEN DISPLAY
001200*    THE FAILING FILE NAME AND STATUS TO THE OPERATOR CONSOLE
001210*    REGARDLESS OF WHETHER A NARRATIVE IS ON FILE FOR IT.
001220     PERFORM 0300-ETLABND-LOAD-TABLE.
001230     MOVE ETLB-FILE-NAME   TO ETLB-ABND-FILE.
001240     MOVE ETLB-FILE-STATUS TO ETLB-ABND-STATUS.
001250     DISPLAY ETLB-ABND-LINE UPON CONSOLE.
001260*    SEARCH THE FIVE-ENTRY TABLE FOR A MATCHING STATUS CODE AND
001270*    DISPLAY ITS NARRATIVE LINE IF ONE IS FOUND.
001280     PERFORM 0200-ETLABND-NARR-RTN
001290         VARYING ETLB-NARR-IDX FROM 1 BY 1
001300         UNTIL ETLB-NARR-IDX > 5
001310            OR ETLB-NARR-FOUND.
001320     IF ETLB-NARR-NOT-FOUND
001330         DISPLAY 'ETLABND - NO NARRATIVE ON FILE FOR STATUS'
001340             UPON CONSOLE
001350     END-IF.
001360*    ALWAYS RETURN 99 - THIS MODULE HAS ONLY EVER BEEN CALLED ON
001370*    A FATAL PATH, SO THERE IS NO LESSER CODE TO DISTINGUISH.
001380     MOVE 99 TO ETLB-RETURN-CODE.
001390     GOBACK.
001400 0200-ETLABND-NARR-RTN.
001410*    ONE PASS OF THE SEARCH DRIVEN BY THE VARYING CLAUSE ABOVE -
001420*    COMPARE THIS ENTRY'S CODE, AND IF IT MATCHES, DISPLAY THE
001430*    NARRATIVE AND SET THE FOUND SWITCH TO STOP THE LOOP.
001440     IF ETLB-NARR-CODE (ETLB-NARR-IDX) = ETLB-FILE-STATUS
001450         DISPLAY ETLB-NARR-TEXT (ETLB-NARR-IDX) UPON CONSOLE
001460         SET ETLB-NARR-FOUND TO TRUE
001470     END-IF.
001480 0300-ETLABND-LOAD-TABLE.
001490*    CR-2208 - THE FIVE STATUS CODES OPERATIONS CALLS ABOUT MOST
001500*    OFTEN, EACH MOVED AS A SINGLE 2-BYTE-CODE-PLUS-30-BYTE-TEXT
001510*    LITERAL SO THE CODE AND ITS WORDING STAY TOGETHER ON ONE
001520*    SOURCE LINE FOR EASY PROOFREADING AGAINST THE IBM MANUAL.
001530     MOVE '04BLOCK SIZE OR RECORD MISMATCH        '
001540         TO ETLB-NARR-ENTRY (1).
001550     MOVE '23RECORD NOT FOUND / KEY NOT ON FILE    '
001560         TO ETLB-NARR-ENTRY (2).
001570     MOVE '30PERMANENT I/O ERROR ON DEVICE         '
001580         TO ETLB-NARR-ENTRY (3).
001590     MOVE '35FILE NOT FOUND AT OPEN TIME           '
001600         TO ETLB-NARR-ENTRY (4).
001610     MOVE '37OPEN MODE CONFLICTS WITH FILE LABEL   '
001620         TO ETLB-NARR-ENTRY (5).
